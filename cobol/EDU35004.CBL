000010******************************************************************
000020* DATE        : 11/02/1989                                       *
000030* PROGRAMMER  : R. ESTRADA MOLINA (REM)                          *
000040* APPLICATION : EDUCACION - UNIVERSITY STUDENT RECORDS           *
000050* PROGRAM     : EDU35004                                        *
000060* TYPE        : BATCH                                           *
000070* DESCRIPTION : READS THE BOOK BORROWING FILE, COMPUTES WHOLE    *
000080*             : CALENDAR DAYS OVERDUE FOR EACH UNRETURNED LOAN   *
000090*             : PAST ITS DUE DATE AND THE RESULTING FINE AT      *
000100*             : Q10.00 PER DAY, CONTROL-BREAKS ON STUDENT-ID AND *
000110*             : WRITES THE ACCUMULATED PER-STUDENT FINE TO THE   *
000120*             : FINES EXTRACT FOR THE SUMMARY STEP.              *
000130* FILES       : BORROW-FILE  (PS, INPUT, SORTED BY STUDENT-ID)   *
000140*             : FINES-EXTRACT (PS, OUTPUT, ONE ROW/STUDENT)      *
000150* PROGRAM(S)  : NO APLICA                                       *
000160* INSTALLED   : 11/02/1989                                      *
000170******************************************************************
000180*                   C H A N G E   L O G
000190******************************************************************
000200* 11/02/1989 REM 8900-031 ORIGINAL PROGRAM                       *
000210* 19/07/1991 REM 9100-104 DAY-COUNT ROUTINE REWRITTEN - OLD ONE  *
000220*             MISHANDLED MONTH BOUNDARIES (CALENDAR TABLE METHOD)*
000230*             REPLACED WITH JULIAN-DAY-NUMBER ARITHMETIC         *
000240* 04/03/1994 LCQ 9400-019 FINE RATE NOW A WORKING-STORAGE        *
000250*             CONSTANT INSTEAD OF A LITERAL IN THE COMPUTE       *
000260* 19/12/1998 JOM Y2K-036 RUN-DATE CENTURY WINDOW ADDED - 2-DIGIT *
000270*             YEAR FROM ACCEPT FROM DATE NOW EXPANDED TO 4 DIGITS*
000280* 21/09/2002 JOM 0200-077 ADD GRAND FINES ACCUMULATOR             *
000290* 08/05/2005 LCQ 0500-033 DO NOT FINE LOANS NOT YET PAST DUE     *
000300*             ON THE RUN DATE ITSELF (DUE-DATE = RUN-DATE)       *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.                    EDU35004.
000340 AUTHOR.                        R. ESTRADA MOLINA.
000350 INSTALLATION.                  BANCO INDUSTRIAL S.A. - CENTRO DE
000360                                 COMPUTO - PROGRAMA SEMILLERO.
000370 DATE-WRITTEN.                  11/02/1989.
000380 DATE-COMPILED.                 11/02/1989.
000390 SECURITY.                      CONFIDENTIAL - INTERNAL USE ONLY.
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT BORROW-FILE   ASSIGN TO BORRWIN
000470            ORGANIZATION IS LINE SEQUENTIAL
000480            FILE STATUS  IS FS-BORROW-FILE.
000490     SELECT FINES-EXTRACT ASSIGN TO FINXTR
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS  IS FS-FINES-EXTRACT.
000520 DATA DIVISION.
000530 FILE SECTION.
000540*                    BORROWING INPUT BUFFER DEFINITION
000550 FD  BORROW-FILE.
000560 01  BORROW-REC-IN.
000570     88 END-OF-BORROW-FILE            VALUE HIGH-VALUES.
000580     05 BWI-STUDENT-ID                PIC X(15).
000590     05 BWI-BOOK-ID                    PIC X(13).
000600     05 BWI-DUE-DATE                    PIC 9(08).
000610     05 BWI-DUE-DATE-R REDEFINES BWI-DUE-DATE.
000620        10 BWI-DUE-YEAR                PIC 9(04).
000630        10 BWI-DUE-MONTH                PIC 9(02).
000640        10 BWI-DUE-DAY                  PIC 9(02).
000650     05 BWI-RETURN-DATE                PIC 9(08).
000660     05 BWI-IS-RETURNED                PIC X(01).
000670        88 BWI-LOAN-RETURNED                      VALUE 'Y'.
000680*                    FINES EXTRACT OUTPUT BUFFER DEFINITION
000690 FD  FINES-EXTRACT.
000700 01  FINES-EXTRACT-REC.
000710     05 FNX-STUDENT-ID                PIC X(15).
000720     05 FNX-TOTAL-FINE                PIC 9(07)V99.
000730     05 FILLER                        PIC X(15).
000740 WORKING-STORAGE SECTION.
000750*                     FILE STATUS VARIABLES
000760 01  FS-BORROW-FILE                   PIC 9(02) VALUE ZEROS.
000770 01  FS-FINES-EXTRACT                 PIC 9(02) VALUE ZEROS.
000780*                     STANDALONE RUN COUNTER - NOT PART OF ANY
000790*                     GROUP, KEPT AT THE 77 LEVEL THE WAY THE
000800*                     SHOP'S OLDER PROGRAMS CARRY FECHA/HORA/ETC.
000810 77  WKS-REG-READ                     PIC 9(05) COMP VALUE ZEROS.
000820*                     FINE RATE CONSTANT
000830 01  WKS-CONSTANTS.
000840     05 WKS-FINE-RATE-PER-DAY         PIC 9(02)V99 VALUE 10.00.
000850*                     RUN DATE WORK AREA
000860 01  WKS-RUN-DATE-AREA.
000870     05 WKS-RUN-DATE-RAW              PIC 9(06) VALUE ZEROS.
000880     05 WKS-RUN-DATE-RAW-R REDEFINES WKS-RUN-DATE-RAW.
000890        10 WKS-RUN-YY                 PIC 9(02).
000900        10 WKS-RUN-MM                 PIC 9(02).
000910        10 WKS-RUN-DD                 PIC 9(02).
000920     05 WKS-RUN-CENTURY               PIC 9(02) VALUE ZEROS.
000930     05 WKS-RUN-YEAR                  PIC 9(04) VALUE ZEROS.
000940*                     CONTROL-BREAK WORK AREA
000950 01  WKS-CONTROL-AREA.
000960     05 WKS-PREV-STUDENT-ID           PIC X(15) VALUE SPACES.
000970     05 WKS-PREV-STUDENT-ID-R REDEFINES WKS-PREV-STUDENT-ID.
000980        10 WKS-PREV-SID-PREFIX        PIC X(05).
000990        10 FILLER                     PIC X(10).
001000*                     PER-STUDENT / GRAND ACCUMULATORS
001010 01  WKS-STUDENT-ACCUM.
001020     05 WKS-STUD-FINE-SUM             PIC 9(07)V99 VALUE ZEROS.
001030 01  WKS-GRAND-TOTALS.
001040     05 WKS-GRAND-FINE-SUM            PIC 9(09)V99 VALUE ZEROS.
001050     05 WKS-GRAND-TAG                 PIC X(15) VALUE
001060            "**GRANDTOTALS**".
001070*                     JULIAN-DAY COMPUTATION WORK AREA
001080 01  WKS-JULIAN-CALC.
001090     05 WKS-JC-YEAR                   PIC 9(04) COMP.
001100     05 WKS-JC-MONTH                  PIC 9(02) COMP.
001110     05 WKS-JC-DAY                    PIC 9(02) COMP.
001120     05 WKS-JC-M14DIV12               PIC S9(04) COMP.
001130     05 WKS-JC-TERM-A                 PIC S9(09) COMP.
001140     05 WKS-JC-TERM-B                 PIC S9(09) COMP.
001150     05 WKS-JC-TERM-C                 PIC S9(09) COMP.
001160     05 WKS-JC-JULIAN-DAY             PIC S9(09) COMP.
001170 01  WKS-DUE-JULIAN-DAY                PIC S9(09) COMP VALUE ZEROS.
001180 01  WKS-RUN-JULIAN-DAY                PIC S9(09) COMP VALUE ZEROS.
001190 01  WKS-DAYS-OVERDUE                  PIC S9(07) COMP VALUE ZEROS.
001200*                     RECORD-LEVEL WORK FIELDS
001210 01  WKS-RECORD-WORK.
001220     05 WKS-RECORD-FINE                PIC 9(07)V99 VALUE ZEROS.
001230*                     MISCELLANEOUS WORKING FIELDS
001240 01  WKS-MISC.
001250     05 WKS-STUDENTS-SUMMARIZED       PIC 9(05) COMP VALUE ZEROS.
001260 PROCEDURE DIVISION.
001261*                ----- JOB DRIVER PARAGRAPH -----
001262*                THE RUN DATE IS ESTABLISHED ONCE, AS A JULIAN DAY
001263*                NUMBER, BEFORE ANY BORROW-FILE ROW IS READ - EVERY
001264*                OVERDUE TEST THEREAFTER IS A PLAIN INTEGER
001265*                SUBTRACTION AGAINST THAT ONE NUMBER INSTEAD OF A
001266*                REPEATED CALENDAR CALCULATION PER ROW.
001270 100-MAIN.
001280     PERFORM 105-ESTABLISH-RUN-DATE THRU 105-ESTABLISH-RUN-DATE-EXIT
001290     PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
001300     PERFORM 200-PROCESS-BORROWINGS THRU 200-PROCESS-BORROWINGS-EXIT
001310         UNTIL END-OF-BORROW-FILE
001320     PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001330     PERFORM 240-WRITE-GRAND-TOTALS THRU 240-WRITE-GRAND-TOTALS-EXIT
001340     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
001350     PERFORM 950-STATISTICS THRU 950-STATISTICS-EXIT
001360     STOP RUN.
001370 100-MAIN-EXIT.
001380     EXIT.
001390*                ----- BUILD 4-DIGIT RUN DATE, WITH CENTURY -----
001400 105-ESTABLISH-RUN-DATE.
001401     ACCEPT WKS-RUN-DATE-RAW FROM DATE
001402*                Y2K-041 CENTURY WINDOW (CHANGE LOG, 1998): ACCEPT
001403*                FROM DATE ONLY RETURNS A 2-DIGIT YEAR. A SCHOOL
001404*                YEAR OF 49 OR LESS IS TREATED AS 20XX, ANYTHING
001405*                HIGHER AS 19XX - THIS SHOP WILL NOT STILL BE
001406*                RUNNING THIS STEP PAST 2049.
001420     IF WKS-RUN-YY GREATER THAN 49
001430        MOVE 19 TO WKS-RUN-CENTURY
001440     ELSE
001450        MOVE 20 TO WKS-RUN-CENTURY
001460     END-IF
001470     COMPUTE WKS-RUN-YEAR = WKS-RUN-CENTURY * 100 + WKS-RUN-YY
001480     MOVE WKS-RUN-YEAR  TO WKS-JC-YEAR
001490     MOVE WKS-RUN-MM    TO WKS-JC-MONTH
001500     MOVE WKS-RUN-DD    TO WKS-JC-DAY
001510     PERFORM 210-COMPUTE-JULIAN-DAY THRU 210-COMPUTE-JULIAN-DAY-EXIT
001520     MOVE WKS-JC-JULIAN-DAY TO WKS-RUN-JULIAN-DAY.
001530 105-ESTABLISH-RUN-DATE-EXIT.
001540     EXIT.
001550*                ----- OPEN ALL DATASETS -----
001560 110-OPEN-FILES.
001570     OPEN INPUT  BORROW-FILE
001580     OPEN OUTPUT FINES-EXTRACT
001590     IF FS-BORROW-FILE EQUAL 97
001600        MOVE ZEROS TO FS-BORROW-FILE
001610     END-IF
001620     IF FS-BORROW-FILE NOT EQUAL 0 OR FS-FINES-EXTRACT NOT EQUAL 0
001630        DISPLAY "================================================"
001640        DISPLAY "    EDU35004 - ERROR OPENING BORROW DATASETS    "
001650        DISPLAY " FILE STATUS BORROW-FILE   : (" FS-BORROW-FILE ")"
001660        DISPLAY " FILE STATUS FINES-EXTRACT  : (" FS-FINES-EXTRACT ")"
001670        DISPLAY "================================================"
001680        MOVE 91 TO RETURN-CODE
001690        STOP RUN
001700     END-IF
001710     READ BORROW-FILE
001720         AT END SET END-OF-BORROW-FILE TO TRUE
001730     END-READ.
001740 110-OPEN-FILES-EXIT.
001750     EXIT.
001760*                ----- SEQUENTIAL PASS OVER BORROW-FILE -----
001762*                ONE ROW PER ITEM BORROWED; A STUDENT MAY HAVE MANY
001764*                ROWS IN ONE TERM, SO THE FINE FOR EACH ROW IS
001766*                COMPUTED INDEPENDENTLY AND THEN FOLDED INTO THE
001768*                RUNNING PER-STUDENT SUM BEFORE THE NEXT ROW.
001770 200-PROCESS-BORROWINGS.
001780     ADD 1 TO WKS-REG-READ
001790     IF WKS-PREV-STUDENT-ID EQUAL SPACES
001800        MOVE BWI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001810     END-IF
001820     IF BWI-STUDENT-ID NOT EQUAL WKS-PREV-STUDENT-ID
001830        PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001840        MOVE BWI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001850     END-IF
001860     PERFORM 220-COMPUTE-FINE THRU 220-COMPUTE-FINE-EXIT
001870     ADD WKS-RECORD-FINE TO WKS-STUD-FINE-SUM
001880     READ BORROW-FILE
001890         AT END SET END-OF-BORROW-FILE TO TRUE
001900     END-READ.
001910 200-PROCESS-BORROWINGS-EXIT.
001920     EXIT.
001930*                ----- JULIAN DAY NUMBER (FLIEGEL/VAN FLANDERN) -----
001940*                FOR WKS-JC-YEAR / WKS-JC-MONTH / WKS-JC-DAY
001942*                THE SHOP'S COBOL HAS NO FUNCTION INTEGER-OF-DATE
001944*                AVAILABLE ON THIS COMPILER, SO THE DAY COUNT IS
001946*                BUILT BY HAND FROM THE STANDARD CIVIL-CALENDAR-
001948*                TO-JULIAN-DAY-NUMBER FORMULA - THE SAME WAY THE
001949*                SHOP'S OLDER DATE-ARITHMETIC EXERCISE PROGRAMS DO.
001950 210-COMPUTE-JULIAN-DAY.
001960     COMPUTE WKS-JC-M14DIV12 =
001970           ((WKS-JC-MONTH - 14 + 120) / 12) - 10
001980     COMPUTE WKS-JC-TERM-A =
001990           (1461 * (WKS-JC-YEAR + 4800 + WKS-JC-M14DIV12)) / 4
002000     COMPUTE WKS-JC-TERM-B =
002010           (367 * (WKS-JC-MONTH - 2 - 12 * WKS-JC-M14DIV12)) / 12
002020     COMPUTE WKS-JC-TERM-C =
002030           (3 * ((WKS-JC-YEAR + 4900 + WKS-JC-M14DIV12) / 100)) / 4
002040     COMPUTE WKS-JC-JULIAN-DAY =
002050           WKS-JC-TERM-A + WKS-JC-TERM-B - WKS-JC-TERM-C
002060           + WKS-JC-DAY - 32075.
002070 210-COMPUTE-JULIAN-DAY-EXIT.
002080     EXIT.
002090*                ----- OVERDUE TEST AND FINE AMOUNT -----
002100 220-COMPUTE-FINE.
002101*                A RETURNED LOAN NEVER OWES A FINE REGARDLESS OF
002102*                HOW LATE THE RETURN WAS LOGGED - THIS SHOP'S
002103*                LIBRARY RULES ONLY FINE ITEMS STILL OUTSTANDING
002104*                AS OF THE NIGHTLY RUN.
002110     MOVE ZEROS TO WKS-RECORD-FINE
002120     IF BWI-LOAN-RETURNED
002130        GO TO 220-COMPUTE-FINE-EXIT
002140     END-IF
002150     MOVE BWI-DUE-YEAR  TO WKS-JC-YEAR
002160     MOVE BWI-DUE-MONTH TO WKS-JC-MONTH
002170     MOVE BWI-DUE-DAY   TO WKS-JC-DAY
002180     PERFORM 210-COMPUTE-JULIAN-DAY THRU 210-COMPUTE-JULIAN-DAY-EXIT
002190     MOVE WKS-JC-JULIAN-DAY TO WKS-DUE-JULIAN-DAY
002195*                A DUE DATE ON OR AFTER TODAY IS NOT YET OVERDUE -
002196*                ONLY A DUE-JULIAN-DAY STRICTLY BEFORE THE RUN'S
002197*                JULIAN DAY GENERATES A FINE.
002200     IF WKS-DUE-JULIAN-DAY GREATER THAN OR EQUAL TO
002210           WKS-RUN-JULIAN-DAY
002220        GO TO 220-COMPUTE-FINE-EXIT
002230     END-IF
002240     COMPUTE WKS-DAYS-OVERDUE =
002250           WKS-RUN-JULIAN-DAY - WKS-DUE-JULIAN-DAY
002260     COMPUTE WKS-RECORD-FINE ROUNDED =
002270           WKS-DAYS-OVERDUE * WKS-FINE-RATE-PER-DAY.
002280 220-COMPUTE-FINE-EXIT.
002290     EXIT.
002300*                ----- STUDENT CONTROL BREAK : FINES-EXTRACT -----
002302*                EACH STUDENT GETS EXACTLY ONE FINES-EXTRACT ROW,
002304*                EVEN IF HE HAS NO OVERDUE ITEMS AT ALL - THE SUM
002306*                SIMPLY COMES OUT ZERO, WHICH KEEPS EDU35005's
002308*                LOOKUP TABLE FULLY POPULATED FOR EVERY STUDENT.
002310 230-STUDENT-BREAK.
002320     IF WKS-PREV-STUDENT-ID EQUAL SPACES
002330        GO TO 230-STUDENT-BREAK-EXIT
002340     END-IF
002350     MOVE WKS-PREV-STUDENT-ID TO FNX-STUDENT-ID
002360     MOVE WKS-STUD-FINE-SUM   TO FNX-TOTAL-FINE
002370     WRITE FINES-EXTRACT-REC
002380     ADD WKS-STUD-FINE-SUM TO WKS-GRAND-FINE-SUM
002390     ADD 1 TO WKS-STUDENTS-SUMMARIZED
002400     MOVE ZEROS TO WKS-STUD-FINE-SUM.
002410 230-STUDENT-BREAK-EXIT.
002420     EXIT.
002430*                ----- TRAILER RECORD CARRYING GRAND TOTAL -----
002440 240-WRITE-GRAND-TOTALS.
002450     MOVE WKS-GRAND-TAG      TO FNX-STUDENT-ID
002460     MOVE WKS-GRAND-FINE-SUM TO FNX-TOTAL-FINE
002470     WRITE FINES-EXTRACT-REC.
002480 240-WRITE-GRAND-TOTALS-EXIT.
002490     EXIT.
002500*                ----- CLOSE ALL DATASETS -----
002510 900-CLOSE-FILES.
002520     CLOSE BORROW-FILE
002530     CLOSE FINES-EXTRACT.
002540 900-CLOSE-FILES-EXIT.
002550     EXIT.
002560*                ----- END OF JOB STATISTICS -----
002570 950-STATISTICS.
002580     DISPLAY ">>>>>>>>>>>>>>>> EDU35004 STATISTICS <<<<<<<<<<<<<<"
002590     DISPLAY "|| BORROWING RECORDS READ  : (" WKS-REG-READ ")"
002600     DISPLAY "|| STUDENTS SUMMARIZED     : ("
002610             WKS-STUDENTS-SUMMARIZED ")"
002620     DISPLAY "|| GRAND FINES ASSESSED    : (" WKS-GRAND-FINE-SUM ")"
002630     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
002640 950-STATISTICS-EXIT.
002650     EXIT.
