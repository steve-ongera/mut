000010******************************************************************
000020* DATE        : 04/02/1989                                       *
000030* PROGRAMMER  : R. ESTRADA MOLINA (REM)                          *
000040* APPLICATION : EDUCACION - UNIVERSITY STUDENT RECORDS           *
000050* PROGRAM     : EDU35003                                        *
000060* TYPE        : BATCH                                           *
000070* DESCRIPTION : READS THE FEE FILE (ONE ROW PER STUDENT PER      *
000080*             : TERM), SUMS THE FIVE FEE COMPONENTS INTO A TOTAL *
000090*             : DUE, SUMS ONLY VERIFIED PAYMENTS, AND WRITES THE *
000100*             : RESULTING OUTSTANDING BALANCE PER STUDENT TO THE *
000110*             : FEE EXTRACT FOR THE SUMMARY STEP.                *
000120* FILES       : FEE-FILE     (PS, INPUT, SORTED BY STUDENT-ID)   *
000130*             : FEE-EXTRACT  (PS, OUTPUT, ONE ROW/STUDENT)       *
000140* PROGRAM(S)  : NO APLICA                                       *
000150* INSTALLED   : 04/02/1989                                      *
000160******************************************************************
000170*                   C H A N G E   L O G
000180******************************************************************
000190* 04/02/1989 REM 8900-027 ORIGINAL PROGRAM                       *
000200* 30/10/1990 REM 9000-133 STOP COUNTING UNVERIFIED PAYMENTS      *
000210*             TOWARD THE TOTAL PAID (PRIOR BUG)                  *
000220* 17/06/1992 LCQ 9200-088 ALLOW NEGATIVE BALANCE (CREDIT) ON     *
000230*             FEE-EXTRACT - FIELD WAS UNSIGNED                   *
000240* 22/01/1995 REM 9500-011 MULTIPLE FEE RECORDS PER STUDENT PER   *
000250*             TERM NOW ACCUMULATE CORRECTLY ACROSS THE BREAK     *
000260* 19/12/1998 JOM Y2K-035 REVIEWED - NO 2-DIGIT YEAR FIELDS HERE  *
000270* 14/08/2001 LCQ 0100-142 ADD GRAND VERIFIED-FEES COUNTER         *
000280* 09/05/2004 JOM 0400-068 WIDEN TOTAL-DUE FIELD TO PIC 9(09)V99  *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.                    EDU35003.
000320 AUTHOR.                        R. ESTRADA MOLINA.
000330 INSTALLATION.                  BANCO INDUSTRIAL S.A. - CENTRO DE
000340                                 COMPUTO - PROGRAMA SEMILLERO.
000350 DATE-WRITTEN.                  04/02/1989.
000360 DATE-COMPILED.                 04/02/1989.
000370 SECURITY.                      CONFIDENTIAL - INTERNAL USE ONLY.
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT FEE-FILE     ASSIGN TO FEEIN
000450            ORGANIZATION IS LINE SEQUENTIAL
000460            FILE STATUS  IS FS-FEE-FILE.
000470     SELECT FEE-EXTRACT  ASSIGN TO FEEEXTR
000480            ORGANIZATION IS LINE SEQUENTIAL
000490            FILE STATUS  IS FS-FEE-EXTRACT.
000500 DATA DIVISION.
000510 FILE SECTION.
000520*                    FEE INPUT BUFFER DEFINITION
000530 FD  FEE-FILE.
000540 01  FEE-REC-IN.
000550     88 END-OF-FEE-FILE              VALUE HIGH-VALUES.
000560     05 FEI-STUDENT-ID               PIC X(15).
000570     05 FEI-TUITION-FEE              PIC 9(08)V99.
000580     05 FEI-ACTIVITY-FEE             PIC 9(08)V99.
000590     05 FEI-LIBRARY-FEE              PIC 9(08)V99.
000600     05 FEI-LAB-FEE                  PIC 9(08)V99.
000610     05 FEI-OTHER-FEES               PIC 9(08)V99.
000620     05 FEI-AMOUNT-PAID              PIC 9(08)V99.
000630     05 FEI-VERIFIED                 PIC X(01).
000640        88 FEI-PAYMENT-VERIFIED                 VALUE 'Y'.
000650     05 FILLER                       PIC X(02).
000660*                    FEE EXTRACT OUTPUT BUFFER DEFINITION
000670 FD  FEE-EXTRACT.
000680 01  FEE-EXTRACT-REC.
000690     05 FEX-STUDENT-ID               PIC X(15).
000700     05 FEX-TOTAL-DUE                PIC 9(09)V99.
000710     05 FEX-TOTAL-PAID-VERIFIED      PIC 9(09)V99.
000720     05 FEX-BALANCE                  PIC S9(09)V99.
000730     05 FILLER                       PIC X(10).
000740 WORKING-STORAGE SECTION.
000750*                     FILE STATUS VARIABLES
000760 01  FS-FEE-FILE                     PIC 9(02) VALUE ZEROS.
000770 01  FS-FEE-EXTRACT                  PIC 9(02) VALUE ZEROS.
000780*                     STANDALONE RUN COUNTER - NOT PART OF ANY
000790*                     GROUP, KEPT AT THE 77 LEVEL THE WAY THE
000800*                     SHOP'S OLDER PROGRAMS CARRY FECHA/HORA/ETC.
000810 77  WKS-REG-READ                    PIC 9(05) COMP VALUE ZEROS.
000820*                     CONTROL-BREAK WORK AREA
000830 01  WKS-CONTROL-AREA.
000840     05 WKS-PREV-STUDENT-ID          PIC X(15) VALUE SPACES.
000850     05 WKS-PREV-STUDENT-ID-R REDEFINES WKS-PREV-STUDENT-ID.
000860        10 WKS-PREV-SID-PREFIX       PIC X(05).
000870        10 FILLER                    PIC X(10).
000880*                     PER-STUDENT ACCUMULATORS
000890 01  WKS-STUDENT-ACCUM.
000900     05 WKS-STUD-DUE-SUM             PIC 9(09)V99 VALUE ZEROS.
000910     05 WKS-STUD-PAID-SUM            PIC 9(09)V99 VALUE ZEROS.
000920     05 WKS-STUD-BALANCE             PIC S9(09)V99 VALUE ZEROS.
000930     05 WKS-STUD-BALANCE-R REDEFINES WKS-STUD-BALANCE.
000940        10 WKS-BAL-SIGN-TEST         PIC S9(09) .
000950        10 WKS-BAL-DECIMALS          PIC 99.
000960*                     RECORD-LEVEL WORK FIELDS
000970 01  WKS-RECORD-WORK.
000980     05 WKS-RECORD-TOTAL-DUE         PIC 9(09)V99 VALUE ZEROS.
000990     05 WKS-RECORD-TOTAL-DUE-R REDEFINES WKS-RECORD-TOTAL-DUE.
001000        10 WKS-RECORD-DUE-WHOLE      PIC 9(09).
001010        10 WKS-RECORD-DUE-FRAC       PIC 99.
001020*                     GRAND TOTALS
001030 01  WKS-GRAND-TOTALS.
001040     05 WKS-GRAND-PAID-SUM           PIC 9(11)V99 VALUE ZEROS.
001050     05 WKS-GRAND-TAG                PIC X(15) VALUE
001060            "**GRANDTOTALS**".
001070*                     MISCELLANEOUS WORKING FIELDS
001080 01  WKS-MISC.
001090     05 WKS-STUDENTS-SUMMARIZED      PIC 9(05) COMP VALUE ZEROS.
001100 PROCEDURE DIVISION.
001101*                ----- JOB DRIVER PARAGRAPH -----
001102*                FEE-FILE IS SORTED BY STUDENT-ID THE SAME AS THE
001103*                OTHER THREE FEEDER STEPS, SO ONE PASS WITH A
001104*                CONTROL BREAK ROLLS UP EACH STUDENT'S TUITION,
001105*                ACTIVITY, LIBRARY, LAB AND OTHER-FEE COMPONENTS
001106*                INTO A SINGLE DUE/PAID/BALANCE ROW ON FEE-EXTRACT.
001110 100-MAIN.
001120     PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
001130     PERFORM 200-PROCESS-FEES THRU 200-PROCESS-FEES-EXIT
001140         UNTIL END-OF-FEE-FILE
001150     PERFORM 220-STUDENT-BREAK THRU 220-STUDENT-BREAK-EXIT
001160     PERFORM 240-WRITE-GRAND-TOTALS THRU 240-WRITE-GRAND-TOTALS-EXIT
001170     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
001180     PERFORM 950-STATISTICS THRU 950-STATISTICS-EXIT
001190     STOP RUN.
001200 100-MAIN-EXIT.
001210     EXIT.
001220*                ----- OPEN ALL DATASETS -----
001230 110-OPEN-FILES.
001240     OPEN INPUT  FEE-FILE
001250     OPEN OUTPUT FEE-EXTRACT
001255*                SAME EMPTY-OPTIONAL-FILE TOLERANCE USED IN THE
001256*                OTHER THREE EXTRACT STEPS - STATUS 97 ON AN
001257*                OTHERWISE-NORMAL FIRST READ IS NOT AN I/O ERROR.
001260     IF FS-FEE-FILE EQUAL 97
001270        MOVE ZEROS TO FS-FEE-FILE
001280     END-IF
001290     IF FS-FEE-FILE NOT EQUAL 0 OR FS-FEE-EXTRACT NOT EQUAL 0
001300        DISPLAY "================================================"
001310        DISPLAY "    EDU35003 - ERROR OPENING FEE DATASETS       "
001320        DISPLAY " FILE STATUS FEE-FILE    : (" FS-FEE-FILE ")"
001330        DISPLAY " FILE STATUS FEE-EXTRACT : (" FS-FEE-EXTRACT ")"
001340        DISPLAY "================================================"
001350        MOVE 91 TO RETURN-CODE
001360        STOP RUN
001370     END-IF
001380     READ FEE-FILE
001390         AT END SET END-OF-FEE-FILE TO TRUE
001400     END-READ.
001410 110-OPEN-FILES-EXIT.
001420     EXIT.
001430*                ----- SEQUENTIAL PASS OVER FEE-FILE -----
001432*                ONE FEE-FILE ROW CARRIES ALL FIVE FEE COMPONENTS
001434*                FOR ONE STUDENT FOR ONE TERM - THERE IS NO UNIT-
001436*                LEVEL BREAKOUT LIKE GRADES OR ATTENDANCE HAVE, SO
001438*                THE CONTROL BREAK HERE IS SIMPLER THAN EDU35001
001439*                OR EDU35002 - MOSTLY BOOKKEEPING ON WHEN TO FIRE.
001440 200-PROCESS-FEES.
001450     ADD 1 TO WKS-REG-READ
001460     IF WKS-PREV-STUDENT-ID EQUAL SPACES
001470        MOVE FEI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001480     END-IF
001490     IF FEI-STUDENT-ID NOT EQUAL WKS-PREV-STUDENT-ID
001500        PERFORM 220-STUDENT-BREAK THRU 220-STUDENT-BREAK-EXIT
001510        MOVE FEI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001520     END-IF
001530     PERFORM 210-ACCUM-FEE-TOTALS THRU 210-ACCUM-FEE-TOTALS-EXIT
001540     READ FEE-FILE
001550         AT END SET END-OF-FEE-FILE TO TRUE
001560     END-READ.
001570 200-PROCESS-FEES-EXIT.
001580     EXIT.
001590*                ----- SUM FEE COMPONENTS, ACCUMULATE PAID -----
001600 210-ACCUM-FEE-TOTALS.
001601*                TOTAL DUE IS THE FULL ASSESSMENT REGARDLESS OF
001602*                WHETHER THE BURSAR HAS VERIFIED THE PAYMENT YET;
001603*                ONLY VERIFIED AMOUNTS MAY COUNT AS PAID, SO AN
001604*                UNVERIFIED PAYMENT LEAVES THE BALANCE OUTSTANDING
001605*                UNTIL THE BURSAR'S OFFICE CLEARS IT.
001610     COMPUTE WKS-RECORD-TOTAL-DUE =
001620           FEI-TUITION-FEE  + FEI-ACTIVITY-FEE +
001630           FEI-LIBRARY-FEE  + FEI-LAB-FEE + FEI-OTHER-FEES
001640     ADD WKS-RECORD-TOTAL-DUE TO WKS-STUD-DUE-SUM
001650     IF FEI-PAYMENT-VERIFIED
001660        ADD FEI-AMOUNT-PAID TO WKS-STUD-PAID-SUM
001670        ADD FEI-AMOUNT-PAID TO WKS-GRAND-PAID-SUM
001680     END-IF.
001690 210-ACCUM-FEE-TOTALS-EXIT.
001700     EXIT.
001710*                ----- STUDENT CONTROL BREAK : FEE-EXTRACT -----
001711*                BALANCE CAN GO NEGATIVE (A CREDIT) WHEN A
001712*                STUDENT'S VERIFIED PAYMENTS EXCEED WHAT WAS
001713*                ASSESSED THIS TERM - FEX-BALANCE AND THE PRINTED
001714*                DETAIL COLUMN ARE BOTH SIGNED FOR THAT REASON.
001720 220-STUDENT-BREAK.
001730     IF WKS-PREV-STUDENT-ID EQUAL SPACES
001740        GO TO 220-STUDENT-BREAK-EXIT
001750     END-IF
001760     COMPUTE WKS-STUD-BALANCE = WKS-STUD-DUE-SUM - WKS-STUD-PAID-SUM
001770     MOVE WKS-PREV-STUDENT-ID TO FEX-STUDENT-ID
001780     MOVE WKS-STUD-DUE-SUM     TO FEX-TOTAL-DUE
001790     MOVE WKS-STUD-PAID-SUM    TO FEX-TOTAL-PAID-VERIFIED
001800     MOVE WKS-STUD-BALANCE     TO FEX-BALANCE
001810     WRITE FEE-EXTRACT-REC
001820     ADD 1 TO WKS-STUDENTS-SUMMARIZED
001830     MOVE ZEROS TO WKS-STUD-DUE-SUM WKS-STUD-PAID-SUM
001840                   WKS-STUD-BALANCE.
001850 220-STUDENT-BREAK-EXIT.
001860     EXIT.
001870*                ----- TRAILER RECORD CARRYING GRAND TOTAL -----
001871*                ONLY THE VERIFIED-PAID GRAND TOTAL TRAVELS ON THE
001872*                TRAILER ROW - EDU35005'S INSTITUTION TOTALS BLOCK
001873*                PRINTS "TOTAL VERIFIED FEES", NOT A TOTAL-DUE OR
001874*                NET-BALANCE FIGURE, SO DUE/BALANCE ARE ZEROED.
001880 240-WRITE-GRAND-TOTALS.
001890     MOVE WKS-GRAND-TAG          TO FEX-STUDENT-ID
001900     MOVE WKS-GRAND-PAID-SUM     TO FEX-TOTAL-PAID-VERIFIED
001910     MOVE ZEROS                  TO FEX-TOTAL-DUE
001920     MOVE ZEROS                  TO FEX-BALANCE
001930     WRITE FEE-EXTRACT-REC.
001940 240-WRITE-GRAND-TOTALS-EXIT.
001950     EXIT.
001960*                ----- CLOSE ALL DATASETS -----
001970 900-CLOSE-FILES.
001980     CLOSE FEE-FILE
001990     CLOSE FEE-EXTRACT.
002000 900-CLOSE-FILES-EXIT.
002010     EXIT.
002020*                ----- END OF JOB STATISTICS -----
002030 950-STATISTICS.
002040     DISPLAY ">>>>>>>>>>>>>>>> EDU35003 STATISTICS <<<<<<<<<<<<<<"
002050     DISPLAY "|| FEE RECORDS READ        : (" WKS-REG-READ ")"
002060     DISPLAY "|| STUDENTS SUMMARIZED     : ("
002070             WKS-STUDENTS-SUMMARIZED ")"
002080     DISPLAY "|| GRAND VERIFIED FEES PAID: (" WKS-GRAND-PAID-SUM ")"
002090     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
002100 950-STATISTICS-EXIT.
002110     EXIT.
