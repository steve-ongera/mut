000010******************************************************************
000020* DATE        : 25/02/1989                                       *
000030* PROGRAMMER  : R. ESTRADA MOLINA (REM)                          *
000040* APPLICATION : EDUCACION - UNIVERSITY STUDENT RECORDS           *
000050* PROGRAM     : EDU35005                                        *
000060* TYPE        : BATCH                                           *
000070* DESCRIPTION : FINAL STEP OF THE NIGHTLY STUDENT-RECORDS RUN.   *
000080*             : LOADS THE FOUR PER-STUDENT EXTRACTS PRODUCED BY  *
000090*             : EDU35001-EDU35004 INTO SORTED WORKING TABLES,    *
000100*             : THEN RE-READS THE STUDENT MASTER AND PRINTS THE  *
000110*             : LOW-ATTENDANCE WARNINGS, ONE DETAIL LINE PER     *
000120*             : ACTIVE STUDENT, AND THE INSTITUTION TOTALS BLOCK.*
000130* FILES       : STUDENT-FILE    (PS, INPUT, SORTED BY STUDENT)   *
000140*             : GPA-EXTRACT     (PS, INPUT, FROM EDU35001)       *
000150*             : ATTEND-EXTRACT  (PS, INPUT, FROM EDU35002)       *
000160*             : WARN-EXTRACT    (PS, INPUT, FROM EDU35002)       *
000170*             : FEE-EXTRACT     (PS, INPUT, FROM EDU35003)       *
000180*             : FINES-EXTRACT   (PS, INPUT, FROM EDU35004)       *
000190*             : REPORT-FILE     (PS, OUTPUT, PRINT IMAGE)        *
000200* PROGRAM(S)  : EDU35001, EDU35002, EDU35003, EDU35004 (MUST RUN *
000210*             :  BEFORE THIS STEP IN THE JOB STREAM)             *
000220* INSTALLED   : 25/02/1989                                      *
000230******************************************************************
000240*                   C H A N G E   L O G
000250******************************************************************
000260* 25/02/1989 REM 8900-041 ORIGINAL PROGRAM                       *
000270* 14/08/1990 REM 9000-146 FIX: NON-ACTIVE STUDENTS WERE PRINTING *
000280*             A DETAIL LINE - NOW COUNT-ONLY PER SPEC            *
000290* 11/02/1992 LCQ 9200-024 WARNING SECTION NOW PRINTS BEFORE THE  *
000300*             DETAIL SECTION, NOT INTERLEAVED WITH IT            *
000310* 19/05/1994 REM 9400-077 GPA/ATTEND/FEE/FINES LOOKUP CHANGED    *
000320*             FROM SEQUENTIAL SCAN TO SEARCH ALL - TABLE SORTED  *
000330*             ASCENDING BY STUDENT-ID TO MATCH INPUT ORDER       *
000340* 19/12/1998 JOM Y2K-041 RUN-DATE CENTURY WINDOW ADDED - SAME    *
000350*             METHOD AS EDU35004                                *
000360* 07/03/2000 JOM 0000-019 INSTITUTION ATTENDANCE % NOW TAKEN     *
000370*             FROM ATTEND-EXTRACT GRAND-TOTALS TRAILER ROW       *
000380*             RATHER THAN AVERAGED FROM PER-STUDENT PERCENTAGES  *
000390* 21/09/2002 JOM 0200-088 RAISE STUDENT TABLE CAPACITY TO 500    *
000400* 16/06/2006 LCQ 0600-031 FEE BALANCE ON DETAIL LINE NOW PRINTS  *
000410*             WITH LEADING SIGN WHEN IN CREDIT (WAS UNSIGNED)    *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.                    EDU35005.
000450 AUTHOR.                        R. ESTRADA MOLINA.
000460 INSTALLATION.                  BANCO INDUSTRIAL S.A. - CENTRO DE
000470                                 COMPUTO - PROGRAMA SEMILLERO.
000480 DATE-WRITTEN.                  25/02/1989.
000490 DATE-COMPILED.                 25/02/1989.
000500 SECURITY.                      CONFIDENTIAL - INTERNAL USE ONLY.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT STUDENT-FILE  ASSIGN TO STUDIN
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS  IS FS-STUDENT-FILE.
000600     SELECT GPA-EXTRACT   ASSIGN TO GPAEXTR
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS  IS FS-GPA-EXTRACT.
000630     SELECT ATTEND-EXTRACT ASSIGN TO ATTNEXTR
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-ATTEND-EXTRACT.
000660     SELECT WARN-EXTRACT  ASSIGN TO WARNEXTR
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS FS-WARN-EXTRACT.
000690     SELECT FEE-EXTRACT   ASSIGN TO FEEEXTR
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS FS-FEE-EXTRACT.
000720     SELECT FINES-EXTRACT ASSIGN TO FINXTR
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS FS-FINES-EXTRACT.
000750     SELECT REPORT-FILE   ASSIGN TO RPTOUT
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-REPORT-FILE.
000780 DATA DIVISION.
000790 FILE SECTION.
000800*                    STUDENT MASTER INPUT BUFFER DEFINITION
000810 FD  STUDENT-FILE.
000820 01  STUDENT-REC-IN.
000830     88 END-OF-STUDENT-FILE          VALUE HIGH-VALUES.
000840     05 STI-STUDENT-ID               PIC X(15).
000850     05 STI-STUDENT-NAME             PIC X(30).
000860     05 STI-COURSE-CODE               PIC X(15).
000870     05 STI-YEAR-OF-STUDY             PIC 9(01).
000880     05 STI-STATUS                   PIC X(01).
000890        88 STI-STUDENT-ACTIVE                   VALUE 'A'.
000900*                    GPA EXTRACT INPUT BUFFER DEFINITION
000902*                    LAYOUT MIRRORS THE GRADE-POINT EXTRACT WRITTEN
000904*                    BY EDU35001 STEP 240-WRITE-GRADED-RECORD - IF
000906*                    THAT LAYOUT EVER CHANGES, THIS FD MUST CHANGE
000908*                    WITH IT OR THE FIELDS WILL READ OFF BY COLUMN.
000910 FD  GPA-EXTRACT.
000920 01  GPA-EXTRACT-REC.
000930     88 END-OF-GPA-EXTRACT           VALUE HIGH-VALUES.
000940     05 GPX-STUDENT-ID                PIC X(15).
000950     05 GPX-GPA                       PIC 9(01)V99.
000960     05 GPX-GPA-BAND                  PIC X(04).
000970     05 FILLER                        PIC X(10).
000980*                    ATTENDANCE EXTRACT INPUT BUFFER DEFINITION
000982*                    WRITTEN BY EDU35002 - CARRIES BOTH THE RAW
000984*                    HELD/PRESENT SESSION COUNTS AND THE PERCENT
000986*                    ALREADY COMPUTED FROM THEM, SO THIS PROGRAM
000988*                    NEVER RECOMPUTES THE PERCENTAGE ITSELF.
000990 FD  ATTEND-EXTRACT.
001000 01  ATTEND-EXTRACT-REC.
001010     88 END-OF-ATTEND-EXTRACT        VALUE HIGH-VALUES.
001020     05 ATX-STUDENT-ID                PIC X(15).
001030     05 ATX-TOTAL-HELD                PIC 9(05).
001040     05 ATX-TOTAL-PRESENT             PIC 9(05).
001050     05 ATX-PERCENT                   PIC 9(03)V99.
001060     05 FILLER                        PIC X(08).
001070*                    WARNING EXTRACT INPUT BUFFER DEFINITION
001080 FD  WARN-EXTRACT.
001090 01  WARN-EXTRACT-REC.
001100     88 END-OF-WARN-EXTRACT          VALUE HIGH-VALUES.
001110     05 WEX-STUDENT-ID                PIC X(15).
001120     05 WEX-UNIT-CODE                 PIC X(10).
001130     05 WEX-PERCENT-EDIT              PIC ZZ9.99.
001140     05 FILLER                        PIC X(10).
001150*                    FEE EXTRACT INPUT BUFFER DEFINITION
001152*                    BOTH FEX-TOTAL-DUE AND FEX-TOTAL-PAID-VERIFIED
001154*                    RIDE ALONG WITH FEX-BALANCE EVEN THOUGH ONLY
001156*                    THE BALANCE IS USED HERE - THEY ARE KEPT FOR
001158*                    ANY FUTURE STEP THAT MIGHT NEED THE GROSS
001159*                    FIGURES RATHER THAN THE NET.
001160 FD  FEE-EXTRACT.
001170 01  FEE-EXTRACT-REC.
001180     88 END-OF-FEE-EXTRACT           VALUE HIGH-VALUES.
001190     05 FEX-STUDENT-ID                PIC X(15).
001200     05 FEX-TOTAL-DUE                 PIC 9(09)V99.
001210     05 FEX-TOTAL-PAID-VERIFIED       PIC 9(09)V99.
001220     05 FEX-BALANCE                   PIC S9(09)V99.
001230     05 FILLER                        PIC X(10).
001240*                    FINES EXTRACT INPUT BUFFER DEFINITION
001250 FD  FINES-EXTRACT.
001260 01  FINES-EXTRACT-REC.
001270     88 END-OF-FINES-EXTRACT         VALUE HIGH-VALUES.
001280     05 FNX-STUDENT-ID                PIC X(15).
001290     05 FNX-TOTAL-FINE                PIC 9(07)V99.
001300     05 FILLER                        PIC X(15).
001310*                    PRINT LINE DEFINITION
001320 FD  REPORT-FILE.
001330 01  REPORT-LINE.
001340     05 RPT-LINE-TEXT                 PIC X(132).
001350 WORKING-STORAGE SECTION.
001360*                     FILE STATUS VARIABLES
001370 01  FS-STUDENT-FILE                  PIC 9(02) VALUE ZEROS.
001380 01  FS-GPA-EXTRACT                   PIC 9(02) VALUE ZEROS.
001390 01  FS-ATTEND-EXTRACT                PIC 9(02) VALUE ZEROS.
001400 01  FS-WARN-EXTRACT                  PIC 9(02) VALUE ZEROS.
001410 01  FS-FEE-EXTRACT                   PIC 9(02) VALUE ZEROS.
001420 01  FS-FINES-EXTRACT                 PIC 9(02) VALUE ZEROS.
001430 01  FS-REPORT-FILE                   PIC 9(02) VALUE ZEROS.
001440*                     STANDALONE RUN COUNTER - NOT PART OF ANY
001450*                     GROUP, KEPT AT THE 77 LEVEL THE WAY THE
001460*                     SHOP'S OLDER PROGRAMS CARRY FECHA/HORA/ETC.
001470 77  WKS-REG-READ                    PIC 9(05) COMP VALUE ZEROS.
001480*                     RUN DATE WORK AREA
001490 01  WKS-RUN-DATE-AREA.
001500     05 WKS-RUN-DATE-RAW              PIC 9(06) VALUE ZEROS.
001510     05 WKS-RUN-DATE-RAW-R REDEFINES WKS-RUN-DATE-RAW.
001520        10 WKS-RUN-YY                 PIC 9(02).
001530        10 WKS-RUN-MM                 PIC 9(02).
001540        10 WKS-RUN-DD                 PIC 9(02).
001550     05 WKS-RUN-CENTURY               PIC 9(02) VALUE ZEROS.
001560     05 WKS-RUN-YEAR                  PIC 9(04) VALUE ZEROS.
001570 01  WKS-RUN-DATE-EDIT.
001580     05 WKS-RDE-MM                    PIC 99.
001590     05 FILLER                        PIC X VALUE '/'.
001600     05 WKS-RDE-DD                    PIC 99.
001610     05 FILLER                        PIC X VALUE '/'.
001620     05 WKS-RDE-YYYY                  PIC 9999.
001630*                     TABLE ENTRY COUNTERS (MUST PRECEDE THEIR
001640*                     OCCURS...DEPENDING ON TABLE DEFINITIONS)
001650 01  WKS-GPA-ENTRY-COUNT              PIC 9(04) COMP VALUE ZEROS.
001660 01  WKS-ATTEND-ENTRY-COUNT           PIC 9(04) COMP VALUE ZEROS.
001670 01  WKS-FEE-ENTRY-COUNT              PIC 9(04) COMP VALUE ZEROS.
001680 01  WKS-FINES-ENTRY-COUNT            PIC 9(04) COMP VALUE ZEROS.
001690*                     GPA WORKING TABLE (LOADED FROM GPA-EXTRACT)
001700 01  WKS-GPA-TABLE.
001710     05 WKS-GPA-ENTRY OCCURS 1 TO 500 TIMES
001720            DEPENDING ON WKS-GPA-ENTRY-COUNT
001730            ASCENDING KEY IS WKS-GPA-TBL-ID
001740            INDEXED BY WKS-GPA-IDX.
001750        10 WKS-GPA-TBL-ID             PIC X(15).
001760        10 WKS-GPA-TBL-VALUE          PIC 9(01)V99.
001770        10 FILLER                     PIC X(04).
001780*                     ATTENDANCE WORKING TABLE
001790 01  WKS-ATTEND-TABLE.
001800     05 WKS-ATTEND-ENTRY OCCURS 1 TO 500 TIMES
001810            DEPENDING ON WKS-ATTEND-ENTRY-COUNT
001820            ASCENDING KEY IS WKS-ATTEND-TBL-ID
001830            INDEXED BY WKS-ATTEND-IDX.
001840        10 WKS-ATTEND-TBL-ID          PIC X(15).
001850        10 WKS-ATTEND-TBL-PERCENT     PIC 9(03)V99.
001860*                     FEE WORKING TABLE
001870 01  WKS-FEE-TABLE.
001880     05 WKS-FEE-ENTRY OCCURS 1 TO 500 TIMES
001890            DEPENDING ON WKS-FEE-ENTRY-COUNT
001900            ASCENDING KEY IS WKS-FEE-TBL-ID
001910            INDEXED BY WKS-FEE-IDX.
001920        10 WKS-FEE-TBL-ID             PIC X(15).
001930        10 WKS-FEE-TBL-BALANCE        PIC S9(09)V99.
001940*                     FINES WORKING TABLE
001950 01  WKS-FINES-TABLE.
001960     05 WKS-FINES-ENTRY OCCURS 1 TO 500 TIMES
001970            DEPENDING ON WKS-FINES-ENTRY-COUNT
001980            ASCENDING KEY IS WKS-FINES-TBL-ID
001990            INDEXED BY WKS-FINES-IDX.
002000        10 WKS-FINES-TBL-ID           PIC X(15).
002010        10 WKS-FINES-TBL-AMOUNT       PIC 9(07)V99.
002021*                     WKS-GRAND-TAG MUST MATCH, CHARACTER FOR
002022*                     CHARACTER, THE TRAILER-ROW TAG EDU35002/
002023*                     EDU35003/EDU35004 STAMP INTO STUDENT-ID ON
002024*                     THEIR OWN GRAND-TOTAL RECORDS - A MISMATCH
002025*                     HERE WOULD LET THE TRAILER FALL INTO THE
002026*                     ORDINARY TABLE AS IF IT WERE A REAL STUDENT.
002030 01  WKS-GRAND-TOTALS.
002040     05 WKS-GRAND-TAG                 PIC X(15) VALUE
002050            "**GRANDTOTALS**".
002060     05 WKS-GRAND-ATTEND-PCT          PIC 9(03)V99 VALUE ZEROS.
002070     05 WKS-GRAND-FEES-PAID           PIC 9(09)V99 VALUE ZEROS.
002080     05 WKS-GRAND-FINES-SUM           PIC 9(09)V99 VALUE ZEROS.
002090     05 WKS-GRAND-FEES-PAID-R REDEFINES WKS-GRAND-FEES-PAID.
002100        10 WKS-GRAND-FEES-WHOLE       PIC 9(09).
002110        10 WKS-GRAND-FEES-FRAC        PIC 99.
002120*                     PER-STUDENT LOOKUP RESULT FIELDS
002130 01  WKS-LOOKUP-RESULT.
002140     05 WKS-FOUND-GPA                 PIC 9(01)V99 VALUE ZEROS.
002150     05 WKS-FOUND-ATTEND-PCT          PIC 9(03)V99 VALUE ZEROS.
002160     05 WKS-FOUND-FEE-BALANCE         PIC S9(09)V99 VALUE ZEROS.
002170     05 WKS-FOUND-FEE-BALANCE-R REDEFINES WKS-FOUND-FEE-BALANCE.
002180        10 WKS-FOUND-FEE-SIGN-TEST    PIC S9(09).
002190        10 WKS-FOUND-FEE-DECIMALS     PIC 99.
002200     05 WKS-FOUND-FINES               PIC 9(07)V99 VALUE ZEROS.
002210*                     DETAIL PRINT LINE WORK AREA
002220 01  WKS-DETAIL-LINE.
002230     05 WKS-DTL-STUDENT-ID            PIC X(15).
002240     05 FILLER                        PIC X(02) VALUE SPACES.
002250     05 WKS-DTL-NAME                  PIC X(30).
002260     05 FILLER                        PIC X(02) VALUE SPACES.
002270     05 WKS-DTL-GPA                   PIC 9.99.
002280     05 FILLER                        PIC X(03) VALUE SPACES.
002290     05 WKS-DTL-ATTEND-PCT            PIC ZZ9.99.
002300     05 FILLER                        PIC X(03) VALUE SPACES.
002310     05 WKS-DTL-FEE-BALANCE           PIC -ZZ,ZZZ,ZZ9.99.
002320     05 FILLER                        PIC X(03) VALUE SPACES.
002330     05 WKS-DTL-FINES                 PIC ZZ,ZZ9.99.
002340     05 FILLER                        PIC X(30) VALUE SPACES.
002350*                     TOTALS-BLOCK EDITED PRINT FIELDS - THE
002360*                     RAW ACCUMULATORS ARE COMP/ZERO-FILLED AND
002370*                     MUST NOT GO STRAIGHT INTO THE REPORT LINE
002380 01  WKS-TOTALS-EDIT.
002390     05 WKS-TOT-ACTIVE-EDIT           PIC ZZZ9.
002400     05 WKS-TOT-ATTEND-PCT-EDIT       PIC ZZ9.99.
002410     05 WKS-TOT-FEES-EDIT             PIC ZZZ,ZZZ,ZZ9.99.
002420     05 WKS-TOT-FINES-EDIT            PIC ZZ,ZZ9.99.
002430*                     MISCELLANEOUS WORKING FIELDS
002440 01  WKS-MISC.
002450     05 WKS-ACTIVE-STUDENTS           PIC 9(05) COMP VALUE ZEROS.
002460     05 WKS-WARNINGS-COPIED           PIC 9(05) COMP VALUE ZEROS.
002470 PROCEDURE DIVISION.
002471*                ----- JOB DRIVER PARAGRAPH -----
002472*                THIS IS THE LAST STEP OF THE NIGHTLY RUN, SO IT
002473*                ASSUMES EDU35001 THROUGH EDU35004 HAVE ALREADY
002474*                PRODUCED THEIR FOUR EXTRACTS. EACH EXTRACT IS
002475*                LOADED INTO A SEARCH ALL TABLE BEFORE STUDENT-FILE
002476*                IS EVER READ, SO THE PER-STUDENT DETAIL LOOP BELOW
002477*                CAN RESOLVE ALL FOUR LOOKUPS WITHOUT RE-OPENING OR
002478*                RE-READING ANY OF THE FEEDER FILES.
002480 100-MAIN.
002490     PERFORM 105-ESTABLISH-RUN-DATE THRU 105-ESTABLISH-RUN-DATE-EXIT
002500     PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
002510     PERFORM 120-LOAD-GPA-EXTRACT THRU 120-LOAD-GPA-EXTRACT-EXIT
002520     PERFORM 130-LOAD-ATTEND-EXTRACT THRU
002530             130-LOAD-ATTEND-EXTRACT-EXIT
002540     PERFORM 140-LOAD-FEE-EXTRACT THRU 140-LOAD-FEE-EXTRACT-EXIT
002550     PERFORM 150-LOAD-FINES-EXTRACT THRU 150-LOAD-FINES-EXTRACT-EXIT
002560     PERFORM 160-WRITE-PAGE-HEADER THRU 160-WRITE-PAGE-HEADER-EXIT
002570     PERFORM 170-COPY-WARNINGS THRU 170-COPY-WARNINGS-EXIT
002580     PERFORM 200-PROCESS-STUDENTS THRU 200-PROCESS-STUDENTS-EXIT
002590         UNTIL END-OF-STUDENT-FILE
002600     PERFORM 300-WRITE-TOTALS THRU 300-WRITE-TOTALS-EXIT
002610     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
002620     PERFORM 950-STATISTICS THRU 950-STATISTICS-EXIT
002630     STOP RUN.
002640 100-MAIN-EXIT.
002650     EXIT.
002660*                ----- BUILD 4-DIGIT RUN DATE, WITH CENTURY -----
002670 105-ESTABLISH-RUN-DATE.
002680     ACCEPT WKS-RUN-DATE-RAW FROM DATE
002690     IF WKS-RUN-YY GREATER THAN 49
002700        MOVE 19 TO WKS-RUN-CENTURY
002710     ELSE
002720        MOVE 20 TO WKS-RUN-CENTURY
002730     END-IF
002740     COMPUTE WKS-RUN-YEAR = WKS-RUN-CENTURY * 100 + WKS-RUN-YY
002750     MOVE WKS-RUN-MM   TO WKS-RDE-MM
002760     MOVE WKS-RUN-DD   TO WKS-RDE-DD
002770     MOVE WKS-RUN-YEAR TO WKS-RDE-YYYY.
002780 105-ESTABLISH-RUN-DATE-EXIT.
002790     EXIT.
002800*                ----- OPEN STUDENT MASTER AND REPORT -----
002802*                THE FOUR EXTRACT FILES ARE DELIBERATELY NOT
002804*                OPENED HERE - EACH ONE IS OPENED, LOADED INTO ITS
002806*                OWN TABLE, AND CLOSED AGAIN BY ITS OWN 1X0-LOAD-
002808*                NNN-EXTRACT PARAGRAPH, SO ONLY STUDENT-FILE AND
002809*                REPORT-FILE STAY OPEN FOR THE WHOLE RUN.
002810 110-OPEN-FILES.
002820     OPEN INPUT  STUDENT-FILE
002830     OPEN OUTPUT REPORT-FILE
002840     IF FS-STUDENT-FILE EQUAL 97
002850        MOVE ZEROS TO FS-STUDENT-FILE
002860     END-IF
002870     IF FS-STUDENT-FILE NOT EQUAL 0 OR FS-REPORT-FILE NOT EQUAL 0
002880        DISPLAY "================================================"
002890        DISPLAY "    EDU35005 - ERROR OPENING STUDENT/REPORT     "
002900        DISPLAY " FILE STATUS STUDENT-FILE : (" FS-STUDENT-FILE ")"
002910        DISPLAY " FILE STATUS REPORT-FILE   : (" FS-REPORT-FILE ")"
002920        DISPLAY "================================================"
002930        MOVE 91 TO RETURN-CODE
002940        STOP RUN
002950     END-IF
002960     READ STUDENT-FILE
002970         AT END SET END-OF-STUDENT-FILE TO TRUE
002980     END-READ.
002990 110-OPEN-FILES-EXIT.
003000     EXIT.
003010*                ----- LOAD GPA-EXTRACT INTO WKS-GPA-TABLE -----
003012*                ADD-ON 9400-077 (CHANGE LOG, 1994): THE TABLE IS
003014*                BUILT IN THE SAME ASCENDING STUDENT-ID ORDER THE
003016*                EXTRACT ARRIVES IN SO 210-LOOKUP-STUDENT-EXTRACTS
003018*                CAN RESOLVE EACH STUDENT WITH SEARCH ALL RATHER
003019*                THAN A SEQUENTIAL SCAN OF UP TO 500 ENTRIES.
003020 120-LOAD-GPA-EXTRACT.
003030     OPEN INPUT GPA-EXTRACT
003040     IF FS-GPA-EXTRACT EQUAL 97
003050        MOVE ZEROS TO FS-GPA-EXTRACT
003060     END-IF
003070     READ GPA-EXTRACT
003080         AT END SET END-OF-GPA-EXTRACT TO TRUE
003090     END-READ
003100     PERFORM 121-LOAD-GPA-RECORD THRU 121-LOAD-GPA-RECORD-EXIT
003110         UNTIL END-OF-GPA-EXTRACT
003120     CLOSE GPA-EXTRACT.
003130 120-LOAD-GPA-EXTRACT-EXIT.
003140     EXIT.
003150 121-LOAD-GPA-RECORD.
003152*                THE "**GRANDTOTALS**" TRAILER ROW EDU35001 WRITES
003154*                AT END-OF-EXTRACT IS NOT A REAL STUDENT AND MUST
003156*                NEVER GO INTO THE SEARCH ALL TABLE - IT WOULD
003158*                BREAK THE ASCENDING-KEY ORDER SEARCH ALL DEPENDS
003159*                ON, SINCE IT SORTS AFTER EVERY REAL STUDENT-ID.
003160     IF GPX-STUDENT-ID EQUAL WKS-GRAND-TAG
003170        GO TO 121-LOAD-GPA-RECORD-NEXT
003180     END-IF
003190     ADD 1 TO WKS-GPA-ENTRY-COUNT
003200     MOVE GPX-STUDENT-ID TO WKS-GPA-TBL-ID (WKS-GPA-ENTRY-COUNT)
003210     MOVE GPX-GPA        TO WKS-GPA-TBL-VALUE (WKS-GPA-ENTRY-COUNT)
003220 121-LOAD-GPA-RECORD-NEXT.
003230     READ GPA-EXTRACT
003240         AT END SET END-OF-GPA-EXTRACT TO TRUE
003250     END-READ.
003260 121-LOAD-GPA-RECORD-EXIT.
003270     EXIT.
003280*                ----- LOAD ATTEND-EXTRACT INTO WKS-ATTEND-TABLE -----
003282*                SAME SHAPE AS 120-LOAD-GPA-EXTRACT ABOVE - OPEN,
003284*                PRIME THE READ, LOOP UNTIL THE SENTINEL TRIPS,
003286*                CLOSE.  ALL FOUR EXTRACT LOADERS IN THIS PROGRAM
003288*                ARE DELIBERATELY WRITTEN ALIKE SO A NIGHT-SHIFT
003289*                OPERATOR CAN DIAGNOSE ANY ONE OF THEM FROM THE
003290 130-LOAD-ATTEND-EXTRACT.
003300     OPEN INPUT ATTEND-EXTRACT
003310     IF FS-ATTEND-EXTRACT EQUAL 97
003320        MOVE ZEROS TO FS-ATTEND-EXTRACT
003330     END-IF
003340     READ ATTEND-EXTRACT
003350         AT END SET END-OF-ATTEND-EXTRACT TO TRUE
003360     END-READ
003370     PERFORM 131-LOAD-ATTEND-RECORD THRU 131-LOAD-ATTEND-RECORD-EXIT
003380         UNTIL END-OF-ATTEND-EXTRACT
003390     CLOSE ATTEND-EXTRACT.
003400 130-LOAD-ATTEND-EXTRACT-EXIT.
003410     EXIT.
003420 131-LOAD-ATTEND-RECORD.
003430     IF ATX-STUDENT-ID EQUAL WKS-GRAND-TAG
003440        MOVE ATX-PERCENT TO WKS-GRAND-ATTEND-PCT
003450        GO TO 131-LOAD-ATTEND-RECORD-NEXT
003460     END-IF
003470     ADD 1 TO WKS-ATTEND-ENTRY-COUNT
003480     MOVE ATX-STUDENT-ID TO
003490           WKS-ATTEND-TBL-ID (WKS-ATTEND-ENTRY-COUNT)
003500     MOVE ATX-PERCENT    TO
003510           WKS-ATTEND-TBL-PERCENT (WKS-ATTEND-ENTRY-COUNT)
003520 131-LOAD-ATTEND-RECORD-NEXT.
003530     READ ATTEND-EXTRACT
003540         AT END SET END-OF-ATTEND-EXTRACT TO TRUE
003550     END-READ.
003560 131-LOAD-ATTEND-RECORD-EXIT.
003570     EXIT.
003580*                ----- LOAD FEE-EXTRACT INTO WKS-FEE-TABLE -----
003582*                NOTE WKS-FEE-TBL-BALANCE HOLDS THE NET BALANCE
003584*                FIGURE FROM THE EXTRACT, NOT THE AMOUNT DUE AND
003586*                THE AMOUNT PAID SEPARATELY - EDU35003 ALREADY
003588*                NETTED THOSE TWO FIGURES BEFORE THIS PROGRAM
003589*                EVER SEES THE RECORD.
003590 140-LOAD-FEE-EXTRACT.
003600     OPEN INPUT FEE-EXTRACT
003610     IF FS-FEE-EXTRACT EQUAL 97
003620        MOVE ZEROS TO FS-FEE-EXTRACT
003630     END-IF
003640     READ FEE-EXTRACT
003650         AT END SET END-OF-FEE-EXTRACT TO TRUE
003660     END-READ
003670     PERFORM 141-LOAD-FEE-RECORD THRU 141-LOAD-FEE-RECORD-EXIT
003680         UNTIL END-OF-FEE-EXTRACT
003690     CLOSE FEE-EXTRACT.
003700 140-LOAD-FEE-EXTRACT-EXIT.
003710     EXIT.
003720 141-LOAD-FEE-RECORD.
003730     IF FEX-STUDENT-ID EQUAL WKS-GRAND-TAG
003740        MOVE FEX-TOTAL-PAID-VERIFIED TO WKS-GRAND-FEES-PAID
003750        GO TO 141-LOAD-FEE-RECORD-NEXT
003760     END-IF
003770     ADD 1 TO WKS-FEE-ENTRY-COUNT
003780     MOVE FEX-STUDENT-ID TO WKS-FEE-TBL-ID (WKS-FEE-ENTRY-COUNT)
003790     MOVE FEX-BALANCE    TO
003800           WKS-FEE-TBL-BALANCE (WKS-FEE-ENTRY-COUNT)
003810 141-LOAD-FEE-RECORD-NEXT.
003820     READ FEE-EXTRACT
003830         AT END SET END-OF-FEE-EXTRACT TO TRUE
003840     END-READ.
003850 141-LOAD-FEE-RECORD-EXIT.
003860     EXIT.
003870*                ----- LOAD FINES-EXTRACT INTO WKS-FINES-TABLE -----
003871*                FIX 0000-019 (CHANGE LOG, 2000): JUST AS
003873*                ATTEND-EXTRACT CARRIES ITS GRAND TOTALS ON A
003875*                TRAILER ROW, FINES-EXTRACT CARRIES ITS GRAND
003877*                FINES SUM ON ITS OWN TRAILER ROW BELOW RATHER
003879*                THAN BEING TOTALLED HERE FROM THE PER-STUDENT
003880 150-LOAD-FINES-EXTRACT.
003890     OPEN INPUT FINES-EXTRACT
003900     IF FS-FINES-EXTRACT EQUAL 97
003910        MOVE ZEROS TO FS-FINES-EXTRACT
003920     END-IF
003930     READ FINES-EXTRACT
003940         AT END SET END-OF-FINES-EXTRACT TO TRUE
003950     END-READ
003960     PERFORM 151-LOAD-FINES-RECORD THRU 151-LOAD-FINES-RECORD-EXIT
003970         UNTIL END-OF-FINES-EXTRACT
003980     CLOSE FINES-EXTRACT.
003990 150-LOAD-FINES-EXTRACT-EXIT.
004000     EXIT.
004002*                THE GRAND-TAG CHECK BELOW MUST RUN BEFORE THE
004004*                ADD 1 TO WKS-FINES-ENTRY-COUNT LINE - OTHERWISE
004006*                THE TRAILER ROW WOULD BE COUNTED AS IF IT WERE
004008*                AN ORDINARY STUDENT ENTRY AND WOULD THROW OFF
004009*                EVERY SUBSCRIPT BELOW IT IN THE TABLE.
004010 151-LOAD-FINES-RECORD.
004020     IF FNX-STUDENT-ID EQUAL WKS-GRAND-TAG
004030        MOVE FNX-TOTAL-FINE TO WKS-GRAND-FINES-SUM
004040        GO TO 151-LOAD-FINES-RECORD-NEXT
004050     END-IF
004060     ADD 1 TO WKS-FINES-ENTRY-COUNT
004070     MOVE FNX-STUDENT-ID TO WKS-FINES-TBL-ID (WKS-FINES-ENTRY-COUNT)
004080     MOVE FNX-TOTAL-FINE TO
004090           WKS-FINES-TBL-AMOUNT (WKS-FINES-ENTRY-COUNT)
004100 151-LOAD-FINES-RECORD-NEXT.
004110     READ FINES-EXTRACT
004120         AT END SET END-OF-FINES-EXTRACT TO TRUE
004130     END-READ.
004140 151-LOAD-FINES-RECORD-EXIT.
004150     EXIT.
004160*                ----- PRINT PAGE HEADER -----
004162*                HEADER IS WRITTEN ONCE AT THE TOP OF THE RUN -
004164*                THIS PROGRAM DOES NOT PAGE-BREAK, SO THERE IS NO
004166*                NEED TO RE-PERFORM THIS PARAGRAPH PARTWAY THROUGH
004168*                THE DETAIL SECTION THE WAY A MULTI-PAGE REPORT
004169*                WOULD ON C01/TOP-OF-FORM.
004170 160-WRITE-PAGE-HEADER.
004180     MOVE SPACES TO REPORT-LINE
004190     MOVE "UNIVERSITY BATCH SUMMARY" TO RPT-LINE-TEXT
004200     WRITE REPORT-LINE
004210     MOVE SPACES TO REPORT-LINE
004220     STRING "RUN DATE: " WKS-RDE-MM "/" WKS-RDE-DD "/" WKS-RDE-YYYY
004230            DELIMITED BY SIZE INTO RPT-LINE-TEXT
004240     WRITE REPORT-LINE
004250     MOVE SPACES TO REPORT-LINE
004260     WRITE REPORT-LINE.
004270 160-WRITE-PAGE-HEADER-EXIT.
004280     EXIT.
004290*                ----- COPY LOW-ATTENDANCE WARNINGS TO REPORT -----
004300 170-COPY-WARNINGS.
004302*                ADD-ON 9200-024 (CHANGE LOG, 1992): WARNINGS
004304*                PRINT AS A SOLID BLOCK BEFORE THE DETAIL SECTION
004306*                BEGINS - THEY ARE NOT INTERLEAVED STUDENT BY
004308*                STUDENT, SO A REGISTRAR SKIMMING PAGE ONE SEES
004309*                EVERY AT-RISK STUDENT/UNIT PAIR IN ONE PLACE.
004310     OPEN INPUT WARN-EXTRACT
004320     IF FS-WARN-EXTRACT EQUAL 97
004330        MOVE ZEROS TO FS-WARN-EXTRACT
004340     END-IF
004350     MOVE SPACES TO REPORT-LINE
004360     MOVE "** LOW ATTENDANCE WARNINGS (BELOW 75.00 PCT) **" TO
004370           RPT-LINE-TEXT
004380     WRITE REPORT-LINE
004390     READ WARN-EXTRACT
004400         AT END SET END-OF-WARN-EXTRACT TO TRUE
004410     END-READ
004420     PERFORM 171-COPY-WARNING-LINE THRU 171-COPY-WARNING-LINE-EXIT
004430         UNTIL END-OF-WARN-EXTRACT
004440     MOVE SPACES TO REPORT-LINE
004450     WRITE REPORT-LINE
004460     CLOSE WARN-EXTRACT.
004470 170-COPY-WARNINGS-EXIT.
004480     EXIT.
004490 171-COPY-WARNING-LINE.
004500     MOVE SPACES TO REPORT-LINE
004510     STRING WEX-STUDENT-ID " " WEX-UNIT-CODE "   " WEX-PERCENT-EDIT
004520            DELIMITED BY SIZE INTO RPT-LINE-TEXT
004530     WRITE REPORT-LINE
004540     ADD 1 TO WKS-WARNINGS-COPIED
004550     READ WARN-EXTRACT
004560         AT END SET END-OF-WARN-EXTRACT TO TRUE
004570     END-READ.
004580 171-COPY-WARNING-LINE-EXIT.
004590     EXIT.
004600*                ----- SEQUENTIAL PASS OVER STUDENT-FILE -----
004602*                FIX 9000-146 (CHANGE LOG, 1990): A STUDENT WHOSE
004604*                STI-STATUS IS NOT 'A' (WITHDRAWN, GRADUATED,
004606*                SUSPENDED) IS COUNTED NOWHERE AND PRINTS NO
004608*                DETAIL LINE AT ALL - THE INSTITUTION TOTALS BLOCK
004609*                REPORTS ONLY ON THE ACTIVE STUDENT POPULATION.
004610 200-PROCESS-STUDENTS.
004620     ADD 1 TO WKS-REG-READ
004630     IF STI-STUDENT-ACTIVE
004640        PERFORM 210-LOOKUP-STUDENT-EXTRACTS THRU
004650                210-LOOKUP-STUDENT-EXTRACTS-EXIT
004660        PERFORM 220-WRITE-DETAIL-LINE THRU 220-WRITE-DETAIL-LINE-EXIT
004670        ADD 1 TO WKS-ACTIVE-STUDENTS
004680     END-IF
004690     READ STUDENT-FILE
004700         AT END SET END-OF-STUDENT-FILE TO TRUE
004710     END-READ.
004720 200-PROCESS-STUDENTS-EXIT.
004730     EXIT.
004740*                ----- SEARCH ALL 4 EXTRACT TABLES BY STUDENT-ID -----
004741*                ADD-ON 9400-077 (CHANGE LOG, 1994): IF A STUDENT
004742*                IS MISSING FROM ONE OF THE FOUR EXTRACTS - NO
004743*                GRADES POSTED THIS TERM, FOR EXAMPLE - THE MATCHING
004744*                WKS-FOUND-xxx FIELD IS LEFT AT THE ZERO IT WAS
004745*                MOVED TO BELOW, NOT LEFT HOLDING A STALE VALUE
004746*                FROM THE PRIOR STUDENT'S LOOKUP.
004750 210-LOOKUP-STUDENT-EXTRACTS.
004760     MOVE ZEROS TO WKS-FOUND-GPA WKS-FOUND-ATTEND-PCT
004770                   WKS-FOUND-FEE-BALANCE WKS-FOUND-FINES
004780     SET WKS-GPA-IDX    TO 1
004790     SET WKS-ATTEND-IDX TO 1
004800     SET WKS-FEE-IDX    TO 1
004810     SET WKS-FINES-IDX  TO 1
004820     SEARCH ALL WKS-GPA-ENTRY
004830         WHEN WKS-GPA-TBL-ID (WKS-GPA-IDX) EQUAL STI-STUDENT-ID
004840             MOVE WKS-GPA-TBL-VALUE (WKS-GPA-IDX) TO WKS-FOUND-GPA
004850     END-SEARCH
004860     SEARCH ALL WKS-ATTEND-ENTRY
004870         WHEN WKS-ATTEND-TBL-ID (WKS-ATTEND-IDX) EQUAL
004880              STI-STUDENT-ID
004890             MOVE WKS-ATTEND-TBL-PERCENT (WKS-ATTEND-IDX) TO
004900                  WKS-FOUND-ATTEND-PCT
004910     END-SEARCH
004920     SEARCH ALL WKS-FEE-ENTRY
004930         WHEN WKS-FEE-TBL-ID (WKS-FEE-IDX) EQUAL STI-STUDENT-ID
004940             MOVE WKS-FEE-TBL-BALANCE (WKS-FEE-IDX) TO
004950                  WKS-FOUND-FEE-BALANCE
004960     END-SEARCH
004970     SEARCH ALL WKS-FINES-ENTRY
004980         WHEN WKS-FINES-TBL-ID (WKS-FINES-IDX) EQUAL
004990              STI-STUDENT-ID
005000             MOVE WKS-FINES-TBL-AMOUNT (WKS-FINES-IDX) TO
005010                  WKS-FOUND-FINES
005020     END-SEARCH.
005030 210-LOOKUP-STUDENT-EXTRACTS-EXIT.
005040     EXIT.
005050*                ----- FORMAT AND WRITE ONE DETAIL LINE -----
005052*                FIX 0600-031 (CHANGE LOG, 2006): WKS-DTL-FEE-
005054*                BALANCE CARRIES A LEADING SIGN SO A STUDENT IN
005056*                CREDIT (OVERPAID) SHOWS A MINUS, NOT A BARE
005058*                NUMBER THAT LOOKS LIKE AN AMOUNT STILL OWED.
005060 220-WRITE-DETAIL-LINE.
005070     MOVE SPACES              TO WKS-DETAIL-LINE
005080     MOVE STI-STUDENT-ID      TO WKS-DTL-STUDENT-ID
005090     MOVE STI-STUDENT-NAME    TO WKS-DTL-NAME
005100     MOVE WKS-FOUND-GPA       TO WKS-DTL-GPA
005110     MOVE WKS-FOUND-ATTEND-PCT TO WKS-DTL-ATTEND-PCT
005120     MOVE WKS-FOUND-FEE-BALANCE TO WKS-DTL-FEE-BALANCE
005130     MOVE WKS-FOUND-FINES     TO WKS-DTL-FINES
005140     MOVE SPACES              TO REPORT-LINE
005150     MOVE WKS-DETAIL-LINE     TO RPT-LINE-TEXT
005160     WRITE REPORT-LINE.
005170 220-WRITE-DETAIL-LINE-EXIT.
005180     EXIT.
005190*                ----- PRINT INSTITUTION TOTALS BLOCK -----
005200*                THE CONTROL BREAK AT END OF STUDENT-FILE. EACH
005210*                RAW ACCUMULATOR IS MOVED THROUGH A ZZZ9 / ZZ9.99
005220*                / COMMA-EDITED WORKING FIELD BEFORE IT GOES INTO
005230*                THE PRINT LINE - THE SAME RULE 220-WRITE-DETAIL-
005240*                LINE FOLLOWS FOR THE GPA/ATTEND/FEE/FINES COLUMNS.
005250*                DO NOT STRING A COMP OR UNEDITED PIC DIRECTLY
005260*                INTO RPT-LINE-TEXT - IT PRINTS ZERO-FILLED AND
005270*                WITHOUT THE COMMAS THE SPEC CALLS FOR.
005280 300-WRITE-TOTALS.
005290     MOVE SPACES TO REPORT-LINE
005300     WRITE REPORT-LINE
005310     MOVE SPACES TO REPORT-LINE
005320     MOVE "** INSTITUTION TOTALS **" TO RPT-LINE-TEXT
005330     WRITE REPORT-LINE
005340*            ACTIVE STUDENTS = ZZZ9
005350     MOVE WKS-ACTIVE-STUDENTS    TO WKS-TOT-ACTIVE-EDIT
005360     MOVE SPACES TO REPORT-LINE
005370     STRING "ACTIVE STUDENTS      = " WKS-TOT-ACTIVE-EDIT
005380            DELIMITED BY SIZE INTO RPT-LINE-TEXT
005390     WRITE REPORT-LINE
005400*            OVERALL ATTENDANCE % = ZZ9.99
005410     MOVE WKS-GRAND-ATTEND-PCT   TO WKS-TOT-ATTEND-PCT-EDIT
005420     MOVE SPACES TO REPORT-LINE
005430     STRING "OVERALL ATTENDANCE % = " WKS-TOT-ATTEND-PCT-EDIT
005440            DELIMITED BY SIZE INTO RPT-LINE-TEXT
005450     WRITE REPORT-LINE
005460*            TOTAL VERIFIED FEES = ZZZ,ZZZ,ZZ9.99
005470     MOVE WKS-GRAND-FEES-PAID    TO WKS-TOT-FEES-EDIT
005480     MOVE SPACES TO REPORT-LINE
005490     STRING "TOTAL VERIFIED FEES  = " WKS-TOT-FEES-EDIT
005500            DELIMITED BY SIZE INTO RPT-LINE-TEXT
005510     WRITE REPORT-LINE
005520*            TOTAL FINES = ZZ,ZZ9.99
005530     MOVE WKS-GRAND-FINES-SUM    TO WKS-TOT-FINES-EDIT
005540     MOVE SPACES TO REPORT-LINE
005550     STRING "TOTAL FINES          = " WKS-TOT-FINES-EDIT
005560            DELIMITED BY SIZE INTO RPT-LINE-TEXT
005570     WRITE REPORT-LINE.
005580 300-WRITE-TOTALS-EXIT.
005590     EXIT.
005600*                ----- CLOSE STUDENT MASTER AND REPORT -----
005602*                THE FOUR EXTRACT FILES ARE NOT CLOSED HERE - EACH
005604*                OF THEM WAS ALREADY CLOSED BACK IN ITS OWN LOADER
005606*                PARAGRAPH (120/130/140/150) ONCE ITS TABLE WAS
005608*                BUILT, SINCE NONE OF THEM IS NEEDED AGAIN FOR THE
005609*                REMAINDER OF THE RUN.
005610 900-CLOSE-FILES.
005620     CLOSE STUDENT-FILE
005630     CLOSE REPORT-FILE.
005640 900-CLOSE-FILES-EXIT.
005650     EXIT.
005660*                ----- END OF JOB STATISTICS -----
005662*                ADD-ON 9900-066 (CHANGE LOG, 1999): OPERATIONS
005664*                WANTED A QUICK EYEBALL COUNT ON THE CONSOLE AT
005666*                END OF JOB SO A SHORT RUN (EXTRACT FILE EMPTY OR
005668*                TRUNCATED) IS CAUGHT BEFORE THE PRINTOUT EVER
005669*                LEAVES THE COMPUTER ROOM.
005670 950-STATISTICS.
005680     DISPLAY ">>>>>>>>>>>>>>>> EDU35005 STATISTICS <<<<<<<<<<<<<<"
005690     DISPLAY "|| STUDENT RECORDS READ    : (" WKS-REG-READ ")"
005700     DISPLAY "|| ACTIVE STUDENTS PRINTED : (" WKS-ACTIVE-STUDENTS ")"
005710     DISPLAY "|| WARNING LINES COPIED    : (" WKS-WARNINGS-COPIED ")"
005720     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
005730 950-STATISTICS-EXIT.
005740     EXIT.
