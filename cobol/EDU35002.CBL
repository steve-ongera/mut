000010******************************************************************
000020* DATE        : 21/01/1989                                       *
000030* PROGRAMMER  : R. ESTRADA MOLINA (REM)                          *
000040* APPLICATION : EDUCACION - UNIVERSITY STUDENT RECORDS           *
000050* PROGRAM     : EDU35002                                        *
000060* TYPE        : BATCH                                           *
000070* DESCRIPTION : READS THE ATTENDANCE FILE (ONE ROW PER STUDENT/  *
000080*             : UNIT PAIR), COMPUTES EACH RECORD'S ATTENDANCE    *
000090*             : PERCENT, FLAGS LOW-ATTENDANCE PAIRS TO THE       *
000100*             : WARNING EXTRACT AND ACCUMULATES PER-STUDENT AND  *
000110*             : GRAND SESSION TOTALS FOR THE SUMMARY STEP.       *
000120* FILES       : ATTENDANCE-FILE (PS, INPUT, SORTED BY STUDENT,   *
000130*             :                  UNIT WITHIN STUDENT)            *
000140*             : WARN-EXTRACT    (PS, OUTPUT, ONE ROW/LOW PAIR)   *
000150*             : ATTEND-EXTRACT  (PS, OUTPUT, ONE ROW/STUDENT)    *
000160* PROGRAM(S)  : NO APLICA                                       *
000170* INSTALLED   : 21/01/1989                                      *
000180******************************************************************
000190*                   C H A N G E   L O G
000200******************************************************************
000210* 21/01/1989 REM 8900-019 ORIGINAL PROGRAM                       *
000220* 15/05/1990 REM 9000-058 FIX DIVIDE-BY-ZERO WHEN NO SESSIONS    *
000230*             HELD FOR A UNIT - NOW FORCES 0.00 PERCENT          *
000240* 08/02/1992 LCQ 9200-031 ADD SESSION-RATE BAND (GOOD/WARN/POOR) *
000250* 29/07/1993 REM 9300-142 CORRECTED THRESHOLD TO STRICTLY < 75   *
000260* 12/01/1996 LCQ 9600-009 SEPARATE WARNING EXTRACT FROM MAIN     *
000270*             EXTRACT SO EDU35005 CAN PRINT WARNINGS FIRST       *
000280* 19/12/1998 JOM Y2K-028 REVIEWED - NO 2-DIGIT YEAR FIELDS HERE  *
000290* 03/06/2000 JOM 0000-077 ADD GRAND HELD/PRESENT COUNTERS FOR    *
000300*             INSTITUTION-WIDE ATTENDANCE PERCENT                *
000310* 21/09/2002 LCQ 0200-114 WIDEN SESSION COUNTERS TO PIC 9(07)    *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.                    EDU35002.
000350 AUTHOR.                        R. ESTRADA MOLINA.
000360 INSTALLATION.                  BANCO INDUSTRIAL S.A. - CENTRO DE
000370                                 COMPUTO - PROGRAMA SEMILLERO.
000380 DATE-WRITTEN.                  21/01/1989.
000390 DATE-COMPILED.                 21/01/1989.
000400 SECURITY.                      CONFIDENTIAL - INTERNAL USE ONLY.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT ATTENDANCE-FILE ASSIGN TO ATTENDIN
000480            ORGANIZATION IS LINE SEQUENTIAL
000490            FILE STATUS  IS FS-ATTENDANCE-FILE.
000500     SELECT WARN-EXTRACT    ASSIGN TO WARNEXTR
000510            ORGANIZATION IS LINE SEQUENTIAL
000520            FILE STATUS  IS FS-WARN-EXTRACT.
000530     SELECT ATTEND-EXTRACT  ASSIGN TO ATTNEXTR
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-ATTEND-EXTRACT.
000560 DATA DIVISION.
000570 FILE SECTION.
000580*                    ATTENDANCE INPUT BUFFER DEFINITION
000590 FD  ATTENDANCE-FILE.
000600 01  ATTEND-REC-IN.
000610     88 END-OF-ATTEND-FILE           VALUE HIGH-VALUES.
000620     05 ATI-STUDENT-ID               PIC X(15).
000630     05 ATI-UNIT-CODE                PIC X(10).
000640     05 ATI-SESSIONS-HELD            PIC 9(03).
000650     05 ATI-SESSIONS-PRESENT         PIC 9(02).
000660*                    LOW-ATTENDANCE WARNING OUTPUT BUFFER
000670 FD  WARN-EXTRACT.
000680 01  WARN-EXTRACT-REC.
000690     05 WEX-STUDENT-ID               PIC X(15).
000700     05 WEX-UNIT-CODE                PIC X(10).
000710     05 WEX-PERCENT-EDIT             PIC ZZ9.99.
000720     05 FILLER                       PIC X(10).
000730*                    PER-STUDENT ATTENDANCE EXTRACT OUTPUT BUFFER
000740 FD  ATTEND-EXTRACT.
000750 01  ATTEND-EXTRACT-REC.
000760     05 ATX-STUDENT-ID               PIC X(15).
000770     05 ATX-TOTAL-HELD               PIC 9(05).
000780     05 ATX-TOTAL-PRESENT            PIC 9(05).
000790     05 ATX-PERCENT                  PIC 9(03)V99.
000800     05 FILLER                       PIC X(08).
000810 WORKING-STORAGE SECTION.
000820*                     FILE STATUS VARIABLES
000830 01  FS-ATTENDANCE-FILE              PIC 9(02) VALUE ZEROS.
000840 01  FS-WARN-EXTRACT                 PIC 9(02) VALUE ZEROS.
000850 01  FS-ATTEND-EXTRACT               PIC 9(02) VALUE ZEROS.
000860*                     STANDALONE RUN COUNTER - NOT PART OF ANY
000870*                     GROUP, KEPT AT THE 77 LEVEL THE WAY THE
000880*                     SHOP'S OLDER PROGRAMS CARRY FECHA/HORA/ETC.
000890 77  WKS-REG-READ                    PIC 9(05) COMP VALUE ZEROS.
000900*                     CONTROL-BREAK WORK AREA
000910 01  WKS-CONTROL-AREA.
000920     05 WKS-PREV-STUDENT-ID          PIC X(15) VALUE SPACES.
000930     05 WKS-PREV-STUDENT-ID-R REDEFINES WKS-PREV-STUDENT-ID.
000940        10 WKS-PREV-SID-PREFIX       PIC X(05).
000950        10 FILLER                    PIC X(10).
000960*                     PER-STUDENT ACCUMULATORS
000970 01  WKS-STUDENT-ACCUM.
000980     05 WKS-STUD-HELD-SUM            PIC 9(05) COMP VALUE ZEROS.
000990     05 WKS-STUD-PRESENT-SUM         PIC 9(05) COMP VALUE ZEROS.
001000     05 WKS-STUD-PERCENT             PIC 9(03)V99 VALUE ZEROS.
001010     05 WKS-STUD-PERCENT-R REDEFINES WKS-STUD-PERCENT.
001020        10 WKS-STUD-PCT-WHOLE        PIC 9(03).
001030        10 WKS-STUD-PCT-FRAC         PIC 9(02).
001040*                     RECORD-LEVEL WORK FIELDS
001050 01  WKS-RECORD-WORK.
001060     05 WKS-RECORD-PERCENT           PIC 9(03)V99 VALUE ZEROS.
001070     05 WKS-RECORD-PERCENT-R REDEFINES WKS-RECORD-PERCENT.
001080        10 WKS-REC-PCT-WHOLE         PIC 9(03).
001090        10 WKS-REC-PCT-FRAC          PIC 9(02).
001100     05 WKS-SESSION-BAND             PIC X(04) VALUE SPACES.
001110*                     GRAND (INSTITUTION-WIDE) TOTALS
001120 01  WKS-GRAND-TOTALS.
001130     05 WKS-GRAND-HELD-SUM           PIC 9(07) COMP VALUE ZEROS.
001140     05 WKS-GRAND-PRESENT-SUM        PIC 9(07) COMP VALUE ZEROS.
001150     05 WKS-GRAND-TAG                PIC X(15) VALUE
001160            "**GRANDTOTALS**".
001170*                     MISCELLANEOUS WORKING FIELDS
001180 01  WKS-MISC.
001190     05 WKS-WARNINGS-WRITTEN         PIC 9(05) COMP VALUE ZEROS.
001200     05 WKS-STUDENTS-SUMMARIZED      PIC 9(05) COMP VALUE ZEROS.
001201 PROCEDURE DIVISION.
001202*                ----- JOB DRIVER PARAGRAPH -----
001203*                ATTENDANCE-FILE ARRIVES FROM THE REGISTRAR SORTED
001204*                BY STUDENT-ID MAJOR, UNIT-CODE MINOR, SO THE SAME
001205*                ONE-PASS CONTROL-BREAK SHAPE USED IN EDU35001
001206*                WORKS HERE: ONE ATTEND-EXTRACT ROW PER STUDENT,
001207*                PLUS A FINAL TRAILER ROW CARRYING INSTITUTION-
001208*                WIDE HELD/PRESENT TOTALS FOR EDU35005 TO PICK UP.
001220 100-MAIN.
001230     PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
001240     PERFORM 200-PROCESS-ATTENDANCE THRU 200-PROCESS-ATTENDANCE-EXIT
001250         UNTIL END-OF-ATTEND-FILE
001260     PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001270     PERFORM 240-WRITE-GRAND-TOTALS THRU 240-WRITE-GRAND-TOTALS-EXIT
001280     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
001290     PERFORM 950-STATISTICS THRU 950-STATISTICS-EXIT
001300     STOP RUN.
001310 100-MAIN-EXIT.
001320     EXIT.
001330*                ----- OPEN ALL DATASETS -----
001340 110-OPEN-FILES.
001350     OPEN INPUT  ATTENDANCE-FILE
001360     OPEN OUTPUT WARN-EXTRACT
001370     OPEN OUTPUT ATTEND-EXTRACT
001375*                SAME EMPTY-OPTIONAL-FILE TOLERANCE AS EDU35001 -
001376*                STATUS 97 ON THE FIRST READ OF AN EMPTY TERM FILE
001377*                IS NOT AN ERROR CONDITION ON THIS SHOP'S COMPILER.
001380     IF FS-ATTENDANCE-FILE EQUAL 97
001390        MOVE ZEROS TO FS-ATTENDANCE-FILE
001400     END-IF
001410     IF FS-ATTENDANCE-FILE NOT EQUAL 0
001420        OR FS-WARN-EXTRACT NOT EQUAL 0
001430        OR FS-ATTEND-EXTRACT NOT EQUAL 0
001440        DISPLAY "================================================"
001450        DISPLAY "  EDU35002 - ERROR OPENING ATTENDANCE DATASETS  "
001460        DISPLAY " FILE STATUS ATTENDANCE-FILE : ("
001470                FS-ATTENDANCE-FILE ")"
001480        DISPLAY " FILE STATUS WARN-EXTRACT    : (" FS-WARN-EXTRACT ")"
001490        DISPLAY " FILE STATUS ATTEND-EXTRACT  : ("
001500                FS-ATTEND-EXTRACT ")"
001510        DISPLAY "================================================"
001520        MOVE 91 TO RETURN-CODE
001530        STOP RUN
001540     END-IF
001550     READ ATTENDANCE-FILE
001560         AT END SET END-OF-ATTEND-FILE TO TRUE
001570     END-READ.
001580 110-OPEN-FILES-EXIT.
001590     EXIT.
001600*                ----- SEQUENTIAL PASS OVER ATTENDANCE-FILE -----
001601*                EACH ROW IS ONE UNIT'S SESSION TALLY FOR ONE
001602*                STUDENT FOR THE TERM; THE STUDENT-LEVEL AND
001603*                INSTITUTION-LEVEL SUMS BOTH ACCUMULATE HERE
001604*                BEFORE ANY PERCENTAGE IS COMPUTED, BECAUSE A
001605*                PERCENT-OF-PERCENTS WOULD NOT MATCH A STRAIGHT
001606*                SESSIONS-PRESENT OVER SESSIONS-HELD RATIO.
001610 200-PROCESS-ATTENDANCE.
001620     ADD 1 TO WKS-REG-READ
001630     IF WKS-PREV-STUDENT-ID EQUAL SPACES
001640        MOVE ATI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001650     END-IF
001660     IF ATI-STUDENT-ID NOT EQUAL WKS-PREV-STUDENT-ID
001670        PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001680        MOVE ATI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001690     END-IF
001700     PERFORM 210-COMPUTE-RECORD-PCT THRU 210-COMPUTE-RECORD-PCT-EXIT
001710     PERFORM 215-CLASSIFY-SESSION-BAND THRU
001720             215-CLASSIFY-SESSION-BAND-EXIT
001730     PERFORM 220-CHECK-LOW-ATTENDANCE THRU
001740             220-CHECK-LOW-ATTENDANCE-EXIT
001750     ADD ATI-SESSIONS-HELD    TO WKS-STUD-HELD-SUM
001760     ADD ATI-SESSIONS-PRESENT TO WKS-STUD-PRESENT-SUM
001770     ADD ATI-SESSIONS-HELD    TO WKS-GRAND-HELD-SUM
001780     ADD ATI-SESSIONS-PRESENT TO WKS-GRAND-PRESENT-SUM
001790     READ ATTENDANCE-FILE
001800         AT END SET END-OF-ATTEND-FILE TO TRUE
001810     END-READ.
001820 200-PROCESS-ATTENDANCE-EXIT.
001830     EXIT.
001840*                ----- PER-RECORD ATTENDANCE PERCENT -----
001850 210-COMPUTE-RECORD-PCT.
001860     IF ATI-SESSIONS-HELD EQUAL ZEROS
001870        MOVE ZEROS TO WKS-RECORD-PERCENT
001880     ELSE
001890        COMPUTE WKS-RECORD-PERCENT ROUNDED =
001900              ATI-SESSIONS-PRESENT / ATI-SESSIONS-HELD * 100
001910     END-IF.
001920 210-COMPUTE-RECORD-PCT-EXIT.
001930     EXIT.
001940*                ----- PER-SESSION-RATE BAND (GOOD/WARN/POOR) ----
001942*                ADD-ON 9200-031 (CHANGE LOG, 1992): THE BAND IS
001944*                KEPT ON THE RECORD ONLY FOR THE REGISTRAR'S OWN
001946*                QUERY JOB AGAINST ATTEND-EXTRACT - THE PRINTED
001948*                SUMMARY REPORT DOES NOT CARRY A BAND COLUMN.
001950 215-CLASSIFY-SESSION-BAND.
001960     EVALUATE TRUE
001970        WHEN WKS-RECORD-PERCENT >= 80.00
001980           MOVE "GOOD" TO WKS-SESSION-BAND
001990        WHEN WKS-RECORD-PERCENT >= 60.00
002000           MOVE "WARN" TO WKS-SESSION-BAND
002010        WHEN OTHER
002020           MOVE "POOR" TO WKS-SESSION-BAND
002030     END-EVALUATE.
002040 215-CLASSIFY-SESSION-BAND-EXIT.
002050     EXIT.
002060*                ----- FLAG LOW-ATTENDANCE STUDENT/UNIT PAIRS ----
002062*                CORRECTED 9300-142 (CHANGE LOG, 1993): THE CUTOFF
002064*                IS STRICTLY LESS THAN 75.00, NOT LESS-THAN-OR-
002066*                EQUAL - A STUDENT SITTING EXACTLY AT THE LINE IS
002068*                NOT YET IN TROUBLE.
002070 220-CHECK-LOW-ATTENDANCE.
002080     IF WKS-RECORD-PERCENT < 75.00
002090        MOVE ATI-STUDENT-ID   TO WEX-STUDENT-ID
002100        MOVE ATI-UNIT-CODE    TO WEX-UNIT-CODE
002110        MOVE WKS-RECORD-PERCENT TO WEX-PERCENT-EDIT
002120        WRITE WARN-EXTRACT-REC
002130        IF FS-WARN-EXTRACT EQUAL 0
002140           ADD 1 TO WKS-WARNINGS-WRITTEN
002150        END-IF
002160     END-IF.
002170 220-CHECK-LOW-ATTENDANCE-EXIT.
002180     EXIT.
002190*                ----- STUDENT CONTROL BREAK : ATTEND-EXTRACT -----
002192*                GUARD AGAINST THE FIRST-RECORD-EVER CASE THE SAME
002194*                WAY EDU35001 DOES - WKS-PREV-STUDENT-ID IS STILL
002196*                BLANK UNTIL 200-PROCESS-ATTENDANCE HAS SEEN ONE
002198*                ROW.
002200 230-STUDENT-BREAK.
002210     IF WKS-PREV-STUDENT-ID EQUAL SPACES
002220        GO TO 230-STUDENT-BREAK-EXIT
002230     END-IF
002240     IF WKS-STUD-HELD-SUM EQUAL ZEROS
002250        MOVE ZEROS TO WKS-STUD-PERCENT
002260     ELSE
002270        COMPUTE WKS-STUD-PERCENT ROUNDED =
002280              WKS-STUD-PRESENT-SUM / WKS-STUD-HELD-SUM * 100
002290     END-IF
002300     MOVE WKS-PREV-STUDENT-ID TO ATX-STUDENT-ID
002310     MOVE WKS-STUD-HELD-SUM    TO ATX-TOTAL-HELD
002320     MOVE WKS-STUD-PRESENT-SUM TO ATX-TOTAL-PRESENT
002330     MOVE WKS-STUD-PERCENT     TO ATX-PERCENT
002340     WRITE ATTEND-EXTRACT-REC
002350     ADD 1 TO WKS-STUDENTS-SUMMARIZED
002360     MOVE ZEROS TO WKS-STUD-HELD-SUM WKS-STUD-PRESENT-SUM.
002370 230-STUDENT-BREAK-EXIT.
002380     EXIT.
002390*                ----- TRAILER RECORD CARRYING GRAND TOTALS -----
002391*                ADD-ON 0000-077 (CHANGE LOG, 2000): EDU35005 NEEDS
002392*                THE INSTITUTION ATTENDANCE PERCENT AS ONE NUMBER,
002393*                NOT AN AVERAGE OF 500 PER-STUDENT PERCENTAGES, SO
002394*                THE GRAND HELD/PRESENT SUMS RIDE OUT ON A TAGGED
002395*                TRAILER ROW, STUDENT-ID = WKS-GRAND-TAG, RIGHT
002396*                AFTER THE LAST REAL STUDENT ROW IN ATTEND-EXTRACT.
002400 240-WRITE-GRAND-TOTALS.
002410     MOVE WKS-GRAND-TAG        TO ATX-STUDENT-ID
002420     MOVE WKS-GRAND-HELD-SUM   TO ATX-TOTAL-HELD
002430     MOVE WKS-GRAND-PRESENT-SUM TO ATX-TOTAL-PRESENT
002440     IF WKS-GRAND-HELD-SUM EQUAL ZEROS
002450        MOVE ZEROS TO ATX-PERCENT
002460     ELSE
002470        COMPUTE ATX-PERCENT ROUNDED =
002480              WKS-GRAND-PRESENT-SUM / WKS-GRAND-HELD-SUM * 100
002490     END-IF
002500     WRITE ATTEND-EXTRACT-REC.
002510 240-WRITE-GRAND-TOTALS-EXIT.
002520     EXIT.
002530*                ----- CLOSE ALL DATASETS -----
002540 900-CLOSE-FILES.
002550     CLOSE ATTENDANCE-FILE
002560     CLOSE WARN-EXTRACT
002570     CLOSE ATTEND-EXTRACT.
002580 900-CLOSE-FILES-EXIT.
002590     EXIT.
002600*                ----- END OF JOB STATISTICS -----
002610 950-STATISTICS.
002620     DISPLAY ">>>>>>>>>>>>>>>> EDU35002 STATISTICS <<<<<<<<<<<<<<"
002630     DISPLAY "|| ATTENDANCE RECORDS READ : (" WKS-REG-READ ")"
002640     DISPLAY "|| LOW-ATTENDANCE WARNINGS : (" WKS-WARNINGS-WRITTEN ")"
002650     DISPLAY "|| STUDENTS SUMMARIZED     : ("
002660             WKS-STUDENTS-SUMMARIZED ")"
002670     DISPLAY "|| GRAND SESSIONS HELD     : (" WKS-GRAND-HELD-SUM ")"
002680     DISPLAY "|| GRAND SESSIONS PRESENT  : (" WKS-GRAND-PRESENT-SUM ")"
002690     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
002700 950-STATISTICS-EXIT.
002710     EXIT.
