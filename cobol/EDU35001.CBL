000010******************************************************************
000020* DATE        : 14/01/1989                                       *
000030* PROGRAMMER  : R. ESTRADA MOLINA (REM)                          *
000040* APPLICATION : EDUCACION - UNIVERSITY STUDENT RECORDS           *
000050* PROGRAM     : EDU35001                                        *
000060* TYPE        : BATCH                                           *
000070* DESCRIPTION : READS THE UNIT-GRADE FILE, DERIVES THE LETTER   *
000080*             : GRADE FOR EACH MARK, REWRITES THE GRADED FILE,  *
000090*             : AND ACCUMULATES EACH STUDENT'S CREDIT-HOUR-     *
000100*             : WEIGHTED GPA OVER HIS FINAL-GRADE ROWS ONLY.    *
000110* FILES       : GRADE-FILE      (PS, INPUT, SORTED BY STUDENT)  *
000120*             : GRADED-FILE     (PS, OUTPUT)                    *
000130*             : GPA-EXTRACT     (PS, OUTPUT, ONE ROW/STUDENT)    *
000140* PROGRAM(S)  : NO APPLICA                                      *
000150* INSTALLED   : 14/01/1989                                      *
000160******************************************************************
000170*                   C H A N G E   L O G
000180******************************************************************
000190* 14/01/1989 REM 8900-014 ORIGINAL PROGRAM - GPA EXTRACT STEP    *
000200* 02/07/1990 REM 9000-091 FIX: F-GRADE NOW SCORES 0.0 NOT 1.0    *
000210* 19/11/1991 REM 9100-233 ADD IS-FINAL FILTER (COMPONENT MARKS   *
000220*             WERE WRONGLY COUNTED TOWARD GPA)                  *
000230* 23/03/1993 LCQ 9300-077 CORRECT ROUNDING OF GPA TO 2 DECIMALS  *
000240* 08/09/1994 REM 9400-145 SUPPORT GRADES I AND W AS ZERO POINTS  *
000250* 30/08/1996 LCQ 9600-201 RAISE MAX CREDIT HOURS FIELD TO 9(01)  *
000260* 17/12/1998 JOM Y2K-014  RUN-DATE SOURCE REVIEWED - NO 2-DIGIT  *
000270*             YEAR FIELDS IN THIS PROGRAM, CERTIFIED Y2K-READY   *
000280* 11/05/1999 JOM 9900-066 DISPLAY GPA-EXTRACT RECORD COUNT       *
000290* 14/02/2001 LCQ 0100-019 ADD GRADE BAND FIELD TO WORKING STORAGE*
000300* 06/10/2003 JOM 0300-154 TIGHTEN FILE-STATUS 97 HANDLING ON DD  *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.                    EDU35001.
000340 AUTHOR.                        R. ESTRADA MOLINA.
000350 INSTALLATION.                  BANCO INDUSTRIAL S.A. - CENTRO DE
000360                                 COMPUTO - PROGRAMA SEMILLERO.
000370 DATE-WRITTEN.                  14/01/1989.
000380 DATE-COMPILED.                 14/01/1989.
000390 SECURITY.                      CONFIDENTIAL - INTERNAL USE ONLY.
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT GRADE-FILE   ASSIGN TO GRADEIN
000470            ORGANIZATION IS LINE SEQUENTIAL
000480            FILE STATUS  IS FS-GRADE-FILE.
000490     SELECT GRADED-FILE  ASSIGN TO GRADEOUT
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS  IS FS-GRADED-FILE.
000520     SELECT GPA-EXTRACT  ASSIGN TO GPAEXTR
000530            ORGANIZATION IS LINE SEQUENTIAL
000540            FILE STATUS  IS FS-GPA-EXTRACT.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*                    UNIT-GRADE INPUT BUFFER DEFINITION
000580 FD  GRADE-FILE.
000590 01  GRADE-REC-IN.
000600     88 END-OF-GRADE-FILE            VALUE HIGH-VALUES.
000610     05 GRI-STUDENT-ID               PIC X(15).
000620     05 GRI-UNIT-CODE                PIC X(10).
000630     05 GRI-MARKS                    PIC 9(03)V99.
000640     05 GRI-CREDIT-HOURS              PIC 9(01).
000650     05 GRI-IS-FINAL                  PIC X(01).
000660        88 GRI-FINAL-GRADE                     VALUE 'Y'.
000670     05 GRI-LETTER-GRADE               PIC X(02).
000680     05 FILLER                        PIC X(06).
000690*                    GRADED OUTPUT BUFFER DEFINITION
000700 FD  GRADED-FILE.
000710 01  GRADE-REC-OUT.
000720     05 GRO-STUDENT-ID                PIC X(15).
000730     05 GRO-UNIT-CODE                 PIC X(10).
000740     05 GRO-MARKS                     PIC 9(03)V99.
000750     05 GRO-CREDIT-HOURS               PIC 9(01).
000760     05 GRO-IS-FINAL                   PIC X(01).
000770     05 GRO-LETTER-GRADE                PIC X(02).
000780     05 FILLER                        PIC X(06).
000790*                    GPA EXTRACT OUTPUT BUFFER DEFINITION
000800 FD  GPA-EXTRACT.
000810 01  GPA-EXTRACT-REC.
000820     05 GPX-STUDENT-ID                PIC X(15).
000830     05 GPX-GPA                       PIC 9(01)V99.
000840     05 GPX-GPA-BAND                  PIC X(04).
000850     05 FILLER                        PIC X(10).
000860 WORKING-STORAGE SECTION.
000870*                     FILE STATUS VARIABLES
000880 01  FS-GRADE-FILE                    PIC 9(02) VALUE ZEROS.
000890 01  FS-GRADED-FILE                   PIC 9(02) VALUE ZEROS.
000900 01  FS-GPA-EXTRACT                   PIC 9(02) VALUE ZEROS.
000910*                     STANDALONE RUN COUNTER - NOT PART OF ANY
000920*                     GROUP, KEPT AT THE 77 LEVEL THE WAY THE
000930*                     SHOP'S OLDER PROGRAMS CARRY FECHA/HORA/ETC.
000940 77  WKS-REG-READ                     PIC 9(05) COMP VALUE ZEROS.
000950*                     CONTROL-BREAK WORK AREA
000960 01  WKS-CONTROL-AREA.
000970     05 WKS-PREV-STUDENT-ID           PIC X(15) VALUE SPACES.
000980     05 WKS-PREV-STUDENT-ID-R REDEFINES WKS-PREV-STUDENT-ID.
000990        10 WKS-PREV-SID-PREFIX        PIC X(05).
001000        10 FILLER                     PIC X(10).
001010     05 WKS-FIRST-RECORD-SW           PIC X(01) VALUE 'Y'.
001020        88 WKS-FIRST-RECORD                     VALUE 'Y'.
001030     05 FILLER                        PIC X(10).
001040*                     GPA ACCUMULATORS (ONE STUDENT AT A TIME)
001050 01  WKS-GPA-ACCUM.
001060     05 WKS-POINT-CREDIT-SUM          PIC 9(05)V99 VALUE ZEROS.
001070     05 WKS-CREDIT-HOUR-SUM           PIC 9(03) COMP VALUE ZEROS.
001080     05 WKS-COMPUTED-GPA              PIC 9(01)V99 VALUE ZEROS.
001090     05 WKS-COMPUTED-GPA-R REDEFINES WKS-COMPUTED-GPA.
001100        10 WKS-GPA-WHOLE              PIC 9(01).
001110        10 WKS-GPA-FRAC               PIC 9(02).
001120     05 FILLER                        PIC X(08).
001130*                     GRADE-TO-POINTS CONVERSION TABLE
001140 01  WKS-GRADE-POINT-TABLE.
001150     05 FILLER                        PIC X(06) VALUE "A 4000".
001160     05 FILLER                        PIC X(06) VALUE "B 3000".
001170     05 FILLER                        PIC X(06) VALUE "C 2000".
001180     05 FILLER                        PIC X(06) VALUE "D 1000".
001190     05 FILLER                        PIC X(06) VALUE "F 0000".
001200     05 FILLER                        PIC X(06) VALUE "I 0000".
001210     05 FILLER                        PIC X(06) VALUE "W 0000".
001220 01  WKS-GRADE-POINT-ARRAY REDEFINES WKS-GRADE-POINT-TABLE.
001230     05 WKS-GP-ENTRY OCCURS 7 TIMES INDEXED BY GPX-IX.
001240        10 WKS-GP-LETTER              PIC X(01).
001250        10 FILLER                     PIC X(01).
001260        10 WKS-GP-VALUE                PIC 9(01)V999.
001270*                     MISCELLANEOUS WORKING FIELDS
001280 01  WKS-MISC.
001290     05 WKS-LETTER-GRADE-WK           PIC X(02) VALUE SPACES.
001300     05 WKS-POINTS-FOR-GRADE          PIC 9(01)V999 VALUE ZEROS.
001310     05 WKS-REG-WRITTEN               PIC 9(05) COMP VALUE ZEROS.
001320     05 WKS-STUDENTS-GRADED           PIC 9(05) COMP VALUE ZEROS.
001330     05 FILLER                        PIC X(10).
001340 PROCEDURE DIVISION.
001350*                ----- JOB DRIVER PARAGRAPH -----
001360*                GRADE-FILE IS IN STUDENT-ID MAJOR ORDER (THE FEED
001370*                FROM THE REGISTRAR'S SORT STEP), SO ONE PASS WITH
001380*                A CONTROL BREAK ON CHANGE OF STUDENT-ID IS ENOUGH
001390*                TO BOTH REWRITE EVERY ROW AND ROLL UP THE GPA.
001400*                THE FINAL PERFORM 230-STUDENT-BREAK BELOW CLOSES
001410*                OUT THE LAST STUDENT IN THE FILE, WHO NEVER SEES
001420*                A "CHANGE OF KEY" BECAUSE THERE IS NO ROW AFTER.
001430 100-MAIN.
001440     PERFORM 110-OPEN-FILES THRU 110-OPEN-FILES-EXIT
001450     PERFORM 200-PROCESS-GRADES THRU 200-PROCESS-GRADES-EXIT
001460         UNTIL END-OF-GRADE-FILE
001470     PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001480     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
001490     PERFORM 950-STATISTICS THRU 950-STATISTICS-EXIT
001500     STOP RUN.
001510 100-MAIN-EXIT.
001520     EXIT.
001530*                ----- OPEN ALL DATASETS -----
001540 110-OPEN-FILES.
001550     OPEN INPUT  GRADE-FILE
001560     OPEN OUTPUT GRADED-FILE
001570     OPEN OUTPUT GPA-EXTRACT
001580*                STATUS 97 ON A LINE SEQUENTIAL OPTIONAL FILE JUST
001590*                MEANS THE REGISTRAR SHIPPED AN EMPTY GRADE-FILE
001600*                FOR THE TERM (NO ROWS TO PROCESS) - NOT A REAL
001610*                I/O ERROR, SO IT IS RESET TO ZERO BEFORE THE
001620*                GENERAL FILE-STATUS CHECK BELOW.
001630     IF FS-GRADE-FILE EQUAL 97
001640        MOVE ZEROS TO FS-GRADE-FILE
001650     END-IF
001660     IF FS-GRADE-FILE NOT EQUAL 0
001670        OR FS-GRADED-FILE NOT EQUAL 0
001680        OR FS-GPA-EXTRACT NOT EQUAL 0
001690        DISPLAY "================================================"
001700        DISPLAY "    EDU35001 - ERROR OPENING GRADING DATASETS   "
001710        DISPLAY " FILE STATUS GRADE-FILE  : (" FS-GRADE-FILE ")"
001720        DISPLAY " FILE STATUS GRADED-FILE : (" FS-GRADED-FILE ")"
001730        DISPLAY " FILE STATUS GPA-EXTRACT : (" FS-GPA-EXTRACT ")"
001740        DISPLAY "================================================"
001750        MOVE 91 TO RETURN-CODE
001760        STOP RUN
001770     END-IF
001780     READ GRADE-FILE
001790         AT END SET END-OF-GRADE-FILE TO TRUE
001800     END-READ.
001810 110-OPEN-FILES-EXIT.
001820     EXIT.
001830*                ----- SEQUENTIAL PASS OVER GRADE-FILE -----
001840 200-PROCESS-GRADES.
001850     ADD 1 TO WKS-REG-READ
001860     IF WKS-FIRST-RECORD
001870        MOVE GRI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001880        MOVE 'N' TO WKS-FIRST-RECORD-SW
001890     END-IF
001900*                ON A CHANGE OF STUDENT-ID, THE ROWS FOR THE PRIOR
001910*                STUDENT ARE ALL IN HAND, SO ROLL HIS GPA BEFORE
001920*                STARTING TO ACCUMULATE FOR THE NEW STUDENT-ID.
001930     IF GRI-STUDENT-ID NOT EQUAL WKS-PREV-STUDENT-ID
001940        PERFORM 230-STUDENT-BREAK THRU 230-STUDENT-BREAK-EXIT
001950        MOVE GRI-STUDENT-ID TO WKS-PREV-STUDENT-ID
001960     END-IF
001970*                EVERY ROW, FINAL OR NOT, GETS A LETTER GRADE AND
001980*                IS REWRITTEN TO GRADED-FILE; ONLY THE FINAL ROWS
001990*                FEED THE CREDIT-HOUR-WEIGHTED GPA ACCUMULATOR.
002000     PERFORM 210-DERIVE-LETTER-GRADE THRU 210-DERIVE-LETTER-GRADE-EXIT
002010     PERFORM 220-ACCUM-STUDENT-GPA THRU 220-ACCUM-STUDENT-GPA-EXIT
002020     PERFORM 240-WRITE-GRADED-RECORD THRU 240-WRITE-GRADED-RECORD-EXIT
002030     READ GRADE-FILE
002040         AT END SET END-OF-GRADE-FILE TO TRUE
002050     END-READ.
002060 200-PROCESS-GRADES-EXIT.
002070     EXIT.
002080*                ----- MARKS TO LETTER GRADE -----
002090*                BANDS PER THE REGISTRAR'S GRADING SCALE: 70 AND
002100*                UP IS A, 60-69 B, 50-59 C, 40-49 D, ANYTHING
002110*                BELOW 40 (INCLUDING AN INCOMPLETE OR WITHDRAWAL
002120*                MARK OF 0.00) FALLS THROUGH TO F.
002130 210-DERIVE-LETTER-GRADE.
002140     EVALUATE TRUE
002150        WHEN GRI-MARKS >= 70.00 AND GRI-MARKS <= 100.00
002160           MOVE "A " TO GRI-LETTER-GRADE
002170        WHEN GRI-MARKS >= 60.00 AND GRI-MARKS < 70.00
002180           MOVE "B " TO GRI-LETTER-GRADE
002190        WHEN GRI-MARKS >= 50.00 AND GRI-MARKS < 60.00
002200           MOVE "C " TO GRI-LETTER-GRADE
002210        WHEN GRI-MARKS >= 40.00 AND GRI-MARKS < 50.00
002220           MOVE "D " TO GRI-LETTER-GRADE
002230        WHEN OTHER
002240           MOVE "F " TO GRI-LETTER-GRADE
002250     END-EVALUATE.
002260 210-DERIVE-LETTER-GRADE-EXIT.
002270     EXIT.
002280*                ----- LOOK UP GRADE POINTS, ACCUMULATE IF FINAL -
002282*                THE TABLE IS SEARCHED SEQUENTIALLY RATHER THAN
002284*                WITH SEARCH ALL BECAUSE SEVEN ENTRIES DOES NOT
002286*                JUSTIFY THE ASCENDING-KEY DISCIPLINE A BINARY
002288*                SEARCH WOULD DEMAND OF WKS-GRADE-POINT-TABLE.
002290 220-ACCUM-STUDENT-GPA.
002300     MOVE ZEROS  TO WKS-POINTS-FOR-GRADE
002310     SET GPX-IX TO 1
002320     SEARCH WKS-GP-ENTRY
002330        AT END
002340           MOVE ZEROS TO WKS-POINTS-FOR-GRADE
002350        WHEN WKS-GP-LETTER(GPX-IX) EQUAL GRI-LETTER-GRADE(1:1)
002360           MOVE WKS-GP-VALUE(GPX-IX) TO WKS-POINTS-FOR-GRADE
002370     END-SEARCH
002375*                ADD-ON 9100-233 (SEE CHANGE LOG): COMPONENT-MARK
002377*                ROWS (IS-FINAL = 'N') NEVER TOUCH THE GPA SUMS -
002378*                THEY ONLY EXIST SO THE LETTER GRADE CAN BE SHOWN
002379*                ON EACH ASSIGNMENT, NOT JUST ON THE FINAL ROW.
002380     IF GRI-FINAL-GRADE
002390        COMPUTE WKS-POINT-CREDIT-SUM =
002400              WKS-POINT-CREDIT-SUM +
002410              (WKS-POINTS-FOR-GRADE * GRI-CREDIT-HOURS)
002420        ADD GRI-CREDIT-HOURS TO WKS-CREDIT-HOUR-SUM
002430     END-IF.
002440 220-ACCUM-STUDENT-GPA-EXIT.
002450     EXIT.
002460*                ----- STUDENT CONTROL BREAK : COMPUTE GPA -----
002462*                WKS-PREV-STUDENT-ID IS STILL SPACES THE VERY
002464*                FIRST TIME 200-PROCESS-GRADES DETECTS A "CHANGE
002466*                OF KEY" BEFORE ANY ROW HAS REALLY BEEN READ -
002468*                THIS GO TO SKIPS OUT WITHOUT WRITING A BOGUS
002470*                GPA-EXTRACT ROW FOR A BLANK STUDENT-ID.
002472 230-STUDENT-BREAK.
002480     IF WKS-PREV-STUDENT-ID EQUAL SPACES
002490        GO TO 230-STUDENT-BREAK-EXIT
002500     END-IF
002505*                A STUDENT WITH NO FINAL-GRADE ROWS THIS TERM
002507*                (ALL COMPONENT MARKS, NO IS-FINAL = 'Y' ROW YET)
002509*                GETS A ZERO GPA RATHER THAN A DIVIDE-BY-ZERO.
002510     IF WKS-CREDIT-HOUR-SUM EQUAL ZEROS
002520        MOVE ZEROS TO WKS-COMPUTED-GPA
002530     ELSE
002540        COMPUTE WKS-COMPUTED-GPA ROUNDED =
002550              WKS-POINT-CREDIT-SUM / WKS-CREDIT-HOUR-SUM
002560     END-IF
002570     MOVE WKS-PREV-STUDENT-ID TO GPX-STUDENT-ID
002580     MOVE WKS-COMPUTED-GPA    TO GPX-GPA
002585*                BAND CUTOFFS ARE LOCAL TO THIS EXTRACT - THE
002587*                PRINTED SUMMARY REPORT (EDU35005) SHOWS THE
002589*                NUMERIC GPA ITSELF, NOT THE BAND LETTER CODE.
002590     EVALUATE TRUE
002600        WHEN WKS-COMPUTED-GPA >= 3.50
002610           MOVE "HIGH" TO GPX-GPA-BAND
002620        WHEN WKS-COMPUTED-GPA >= 2.50
002630           MOVE "MID " TO GPX-GPA-BAND
002640        WHEN OTHER
002650           MOVE "LOW " TO GPX-GPA-BAND
002660     END-EVALUATE
002670     WRITE GPA-EXTRACT-REC
002680     ADD 1 TO WKS-STUDENTS-GRADED
002690     MOVE ZEROS TO WKS-POINT-CREDIT-SUM WKS-CREDIT-HOUR-SUM.
002700 230-STUDENT-BREAK-EXIT.
002710     EXIT.
002720*                ----- REWRITE GRADE RECORD WITH LETTER FILLED -
002722*                GRADED-FILE CARRIES EVERY FIELD OF THE INCOMING
002724*                ROW PLUS THE DERIVED LETTER GRADE SO DOWNSTREAM
002726*                STEPS (TRANSCRIPT PRINTING, FOR EXAMPLE) NEVER
002728*                HAVE TO RECOMPUTE THE SCALE THEMSELVES.
002730 240-WRITE-GRADED-RECORD.
002740     MOVE GRI-STUDENT-ID    TO GRO-STUDENT-ID
002750     MOVE GRI-UNIT-CODE     TO GRO-UNIT-CODE
002760     MOVE GRI-MARKS         TO GRO-MARKS
002770     MOVE GRI-CREDIT-HOURS  TO GRO-CREDIT-HOURS
002780     MOVE GRI-IS-FINAL      TO GRO-IS-FINAL
002790     MOVE GRI-LETTER-GRADE  TO GRO-LETTER-GRADE
002800     WRITE GRADE-REC-OUT
002810     IF FS-GRADED-FILE EQUAL 0
002820        ADD 1 TO WKS-REG-WRITTEN
002830     ELSE
002840        DISPLAY "EDU35001 - ERROR WRITING GRADED-FILE, STATUS ("
002850                FS-GRADED-FILE ")"
002860        MOVE 91 TO RETURN-CODE
002870        PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
002880        STOP RUN
002890     END-IF.
002900 240-WRITE-GRADED-RECORD-EXIT.
002910     EXIT.
002920*                ----- CLOSE ALL DATASETS -----
002930 900-CLOSE-FILES.
002940     CLOSE GRADE-FILE
002950     CLOSE GRADED-FILE
002960     CLOSE GPA-EXTRACT.
002970 900-CLOSE-FILES-EXIT.
002980     EXIT.
002990*                ----- END OF JOB STATISTICS -----
002992*                REQUEST 9900-066 (CHANGE LOG, 1999): OPERATIONS
002994*                WANTED A RECORD-COUNT SANITY CHECK ON THE JOB
002996*                LOG WITHOUT HAVING TO OPEN GPA-EXTRACT ITSELF.
003000 950-STATISTICS.
003010     DISPLAY ">>>>>>>>>>>>>>>> EDU35001 STATISTICS <<<<<<<<<<<<<<"
003020     DISPLAY "|| GRADE RECORDS READ      : (" WKS-REG-READ ")"
003030     DISPLAY "|| GRADE RECORDS WRITTEN   : (" WKS-REG-WRITTEN ")"
003040     DISPLAY "|| STUDENTS GRADED (GPA)   : (" WKS-STUDENTS-GRADED ")"
003050     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
003060 950-STATISTICS-EXIT.
003070     EXIT.
